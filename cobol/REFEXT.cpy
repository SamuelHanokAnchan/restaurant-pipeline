000100*****************************************************************
000200* REFEXT - RAW REFERENCE-EXTRACT RECORD (INPUT TO TKBBRZ01)
000300*****************************************************************
000400* I-O FORMAT: REFEXTR  FROM FILES CUSTFEED/ORDRFEED/STORFEED/
000500*                                  PRODFEED/ITEMFEED/SUPLFEED
000600*
000700* ONE LAYOUT SERVES ALL SIX REFERENCE EXTRACTS (CUSTOMERS,
000800* ORDERS, STORES, PRODUCTS, ITEMS, SUPPLIES). THE EXTRACT THE
000900* ROW CAME FROM IS NOT CARRIED HERE -- TKBBRZ01 STAMPS IT ON
001000* THE WAY IN (SEE TKBBRZ-SRC IN TKBBRZ.CPY).
001100*****************************************************************
001200* HISTORY OF MODIFICATION:
001300*****************************************************************
001400* TKB0003 - RKARNIK  - 14/03/1984 - INITIAL VERSION.              TKB0003 
001500*****************************************************************
001600 01  REFEXT-RECORD.
001700     05  REFEXT-REC-KEY              PIC X(12).
001800*        PRIMARY KEY OF THE SOURCE ROW.
001900     05  REFEXT-REC-DATA             PIC X(60).
002000*        REMAINING PAYLOAD, OPAQUE TO THE TICKET BATCH.
002100     05  FILLER                      PIC X(08).

