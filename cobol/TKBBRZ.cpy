000100*****************************************************************
000200* TKBBRZ - BRONZE STAGING RECORD (UNION OF TICKET + REFERENCE)
000300*****************************************************************
000400* I-O FORMAT: TKBBRZR  FROM FILE TKBBRZOT  OF LIBRARY SUPPLIB
000500*
000600* OUTPUT OF TKBBRZ01, INPUT TO TKBSLV01. ONE RECORD SHAPE CARRIES
000700* BOTH THE TICKET ROWS (SRC = "TICKETS") AND THE SIX REFERENCE
000800* EXTRACT ROWS (SRC = EXTRACT NAME) -- THIS COPYBOOK IS THE
000900* CANONICAL FIELD NAMING FOR THE BATCH; THERE IS NO SEPARATE
001000* RENAMING STEP THE WAY THE UPSTREAM FEEDS ARE NAMED.
001100*****************************************************************
001200* HISTORY OF MODIFICATION:
001300*****************************************************************
001400* TKB0004 - RKARNIK  - 14/03/1984 - INITIAL VERSION.              TKB0004 
001500*****************************************************************
001600 01  TKBBRZ-RECORD.
001700     05  TKBBRZ-SRC                  PIC X(10).
001800*        SOURCE TAG - TICKETS, CUSTOMERS, ORDERS, STORES,
001900*        PRODUCTS, ITEMS OR SUPPLIES.
002000     05  TKBBRZ-TICKET-ID             PIC X(12).
002100*        BLANK FOR NON-TICKET ROWS.
002200     05  TKBBRZ-AGENT-ID              PIC X(08).
002300     05  TKBBRZ-STATUS                PIC X(12).
002400     05  TKBBRZ-SENTIMENT-SCORE       PIC S9(1)V9(4)
002500                                      SIGN LEADING SEPARATE.
002600     05  TKBBRZ-FIRST-RESPONSE-AT     PIC X(19).
002700     05  TKBBRZ-RESOLVED-AT           PIC X(19).
002800     05  TKBBRZ-REC-KEY               PIC X(12).
002900*        REFERENCE ROWS ONLY.
003000     05  TKBBRZ-REC-DATA              PIC X(60).
003100*        REFERENCE ROWS ONLY.
003200     05  FILLER                       PIC X(08).

