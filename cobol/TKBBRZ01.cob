000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.     TKBBRZ01.
000400 AUTHOR.         R KARNIK.
000500 INSTALLATION.   CORPORATE SUPPORT SYSTEMS - BATCH.
000600 DATE-WRITTEN.   14 MAR 1984.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  BRONZE INGEST STEP OF THE NIGHTLY SUPPORT-TICKET
001100*               BATCH.  READS THE SIX REFERENCE EXTRACTS (IN THE
001200*               FIXED ORDER CUSTOMERS, ORDERS, STORES, PRODUCTS,
001300*               ITEMS, SUPPLIES) FOLLOWED BY THE SUPPORT-TICKET
001400*               FEED, TAGS EVERY ROW WITH ITS SOURCE AND WRITES
001500*               ONE COMBINED BRONZE STAGING FILE.  A MISSING
001600*               EXTRACT OR FEED IS SKIPPED WITH A MESSAGE, NOT
001700*               TREATED AS AN ERROR.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* TKB1001 - RKARNIK  - 14/03/1984 - INITIAL VERSION.              TKB1001 
002300* TKB1014 - RKARNIK  - 02/09/1986 - ADDED SUPLFEED EXTRACT.       TKB1014 
002400* TKB1022 - MDSOUZA  - 19/11/1989 - RUN-DATE BANNER FOR OPS LOG.  TKB1022 
002500* TKB1031 - MDSOUZA  - 08/05/1992 - SRC TAG MOVED TO A TABLE      TKB1031 
002600*                       INSTEAD OF SIX LITERAL MOVES.             TKB1031 
002700* TKB1048 - PLAWLOR  - 23/01/1995 - FILE-STATUS "35" NO LONGER    TKB1048 
002800*                       ABENDS - MISSING EXTRACT IS INFORMATIONAL.TKB1048 
002900* TKB1099 - JALDANA  - 17/06/1998 - Y2K: WK-C-RUN-DATE EXPANDED TOTKB1099 
003000*                       CENTURY + YEAR (WAS 2-DIGIT YEAR).        TKB1099 
003100* TKB1102 - JALDANA  - 11/02/1999 - Y2K FOLLOW-UP - VERIFIED      TKB1102 
003200*                       BANNER DISPLAYS CC+YY CORRECTLY.          TKB1102 
003300* TKB1140 - SVORHEES - 30/07/2001 - REQ 4410 - DROP BLANK-LINE    TKB1140 
003400*                       RECORDS FROM SUPLFEED.                    TKB1140 
003500* TKB1177 - DTANAKA  - 12/04/2006 - REQ 5902 - RECORD COUNTS PER  TKB1177 
003600*                       EXTRACT ADDED TO COMPLETION DISPLAY.      TKB1177 
003700*-----------------------------------------------------------------
003800 EJECT
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100*****************************************************************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-AS400.
004400 OBJECT-COMPUTER.   IBM-AS400.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS TKB-NUMERIC-CLASS IS "0" THRU "9"
004800     UPSI-0 IS TKB-RERUN-SWITCH.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT CUSTFEED  ASSIGN TO CUSTFEED
005200            ORGANIZATION    IS LINE SEQUENTIAL
005300            FILE STATUS     IS WK-C-FILE-STATUS.
005400     SELECT ORDRFEED  ASSIGN TO ORDRFEED
005500            ORGANIZATION    IS LINE SEQUENTIAL
005600            FILE STATUS     IS WK-C-FILE-STATUS.
005700     SELECT STORFEED  ASSIGN TO STORFEED
005800            ORGANIZATION    IS LINE SEQUENTIAL
005900            FILE STATUS     IS WK-C-FILE-STATUS.
006000     SELECT PRODFEED  ASSIGN TO PRODFEED
006100            ORGANIZATION    IS LINE SEQUENTIAL
006200            FILE STATUS     IS WK-C-FILE-STATUS.
006300     SELECT ITEMFEED  ASSIGN TO ITEMFEED
006400            ORGANIZATION    IS LINE SEQUENTIAL
006500            FILE STATUS     IS WK-C-FILE-STATUS.
006600     SELECT SUPLFEED  ASSIGN TO SUPLFEED
006700            ORGANIZATION    IS LINE SEQUENTIAL
006800            FILE STATUS     IS WK-C-FILE-STATUS.
006900     SELECT TKTFEED   ASSIGN TO TKTFEED
007000            ORGANIZATION    IS LINE SEQUENTIAL
007100            FILE STATUS     IS WK-C-FILE-STATUS.
007200     SELECT TKBBRZOT  ASSIGN TO TKBBRZOT
007300            ORGANIZATION    IS SEQUENTIAL
007400            FILE STATUS     IS WK-C-FILE-STATUS.
007500*
007600 EJECT
007700*****************
007800 DATA DIVISION.
007900*****************
008000 FILE SECTION.
008100******************
008200 FD  CUSTFEED
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS WK-C-CUSTFEED.
008500 01  WK-C-CUSTFEED.
008600     COPY REFEXT REPLACING REFEXT-RECORD BY WK-C-CUSTFEED.
008700
008800 FD  ORDRFEED
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS WK-C-ORDRFEED.
009100 01  WK-C-ORDRFEED.
009200     COPY REFEXT REPLACING REFEXT-RECORD BY WK-C-ORDRFEED.
009300
009400 FD  STORFEED
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS WK-C-STORFEED.
009700 01  WK-C-STORFEED.
009800     COPY REFEXT REPLACING REFEXT-RECORD BY WK-C-STORFEED.
009900
010000 FD  PRODFEED
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS WK-C-PRODFEED.
010300 01  WK-C-PRODFEED.
010400     COPY REFEXT REPLACING REFEXT-RECORD BY WK-C-PRODFEED.
010500
010600 FD  ITEMFEED
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS WK-C-ITEMFEED.
010900 01  WK-C-ITEMFEED.
011000     COPY REFEXT REPLACING REFEXT-RECORD BY WK-C-ITEMFEED.
011100
011200 FD  SUPLFEED
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS WK-C-SUPLFEED.
011500 01  WK-C-SUPLFEED.
011600     COPY REFEXT REPLACING REFEXT-RECORD BY WK-C-SUPLFEED.
011700
011800 FD  TKTFEED
011900     LABEL RECORDS ARE OMITTED
012000     DATA RECORD IS WK-C-TKTFEED.
012100 01  WK-C-TKTFEED.
012200     COPY TKTFEED.
012300
012400 FD  TKBBRZOT
012500     LABEL RECORDS ARE OMITTED
012600     DATA RECORD IS WK-C-TKBBRZOT.
012700 01  WK-C-TKBBRZOT.
012800     COPY TKBBRZ REPLACING TKBBRZ-RECORD BY WK-C-TKBBRZOT.
012900*
013000*************************
013100 WORKING-STORAGE SECTION.
013200*************************
013300 01  FILLER                       PIC X(24)  VALUE
013400     "** PROGRAM TKBBRZ01 **".
013500
013600* ------------------ PROGRAM WORKING STORAGE -------------------*
013700 01  WK-C-COMMON.
013800     COPY TKBCOM.
013900
014000 01  WK-C-EXTRACT-TABLE-LITERAL.
014100     05  FILLER                   PIC X(10) VALUE "CUSTOMERS ".
014200     05  FILLER                   PIC X(10) VALUE "ORDERS    ".
014300     05  FILLER                   PIC X(10) VALUE "STORES    ".
014400     05  FILLER                   PIC X(10) VALUE "PRODUCTS  ".
014500     05  FILLER                   PIC X(10) VALUE "ITEMS     ".
014600     05  FILLER                   PIC X(10) VALUE "SUPPLIES  ".
014700 01  WK-C-EXTRACT-TABLE REDEFINES WK-C-EXTRACT-TABLE-LITERAL.
014800     05  WK-C-EXTRACT-SRC         PIC X(10) OCCURS 6 TIMES.
014900
015000 01  WK-C-EXTRACT-COUNTS.
015100     05  WK-C-EXTRACT-READ        PIC S9(7) COMP OCCURS 6 TIMES.
015200
015300 01  WK-C-BANNER-COUNT            PIC 9(07) VALUE ZEROES.
015400 01  WK-C-BANNER-COUNT-X REDEFINES WK-C-BANNER-COUNT
015500                                   PIC X(07).
015600
015700 01  WK-C-RUN-DATE                PIC 9(08) VALUE ZEROES.
015800 01  WK-C-RUN-DATE-ALPHA REDEFINES WK-C-RUN-DATE.
015900     05  WK-C-RUN-DATE-CC         PIC X(02).
016000     05  WK-C-RUN-DATE-YY         PIC X(02).
016100     05  WK-C-RUN-DATE-MM         PIC X(02).
016200     05  WK-C-RUN-DATE-DD         PIC X(02).
016300
016400 01  WK-C-WORK-AREA.
016500     05  WK-C-EXTRACT-IX          PIC S9(4) COMP VALUE ZERO.
016600     05  WK-C-TICKETS-READ        PIC S9(7) COMP VALUE ZERO.
016700     05  WK-C-EXTRACT-EOF         PIC X(01) VALUE "N".
016800         88  WK-C-EXTRACT-EOF-YES     VALUE "Y".
016900     05  WK-C-TICKET-EOF          PIC X(01) VALUE "N".
017000         88  WK-C-TICKET-EOF-YES      VALUE "Y".
017100     05  FILLER                   PIC X(10).
017200
017300 EJECT
017400*****************
017500 LINKAGE SECTION.
017600*****************
017700 01  WK-C-TKBBRZ01-RECORD.
017800     05  WK-C-TKBBRZ01-RETURN-CD  PIC X(02).
017900*        SPACES = GOOD COMPLETION, "ER" = ABNORMAL TERMINATION.
018000     05  FILLER                   PIC X(08).
018100
018200 EJECT
018300********************************************
018400 PROCEDURE DIVISION USING WK-C-TKBBRZ01-RECORD.
018500********************************************
018600 MAIN-MODULE.
018700     MOVE SPACES TO WK-C-TKBBRZ01-RETURN-CD.
018800     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
018900     PERFORM A000-OPEN-OUTPUT
019000        THRU A099-OPEN-OUTPUT-EX.
019100     PERFORM B100-PROCESS-EXTRACTS
019200        THRU B199-PROCESS-EXTRACTS-EX.
019300     PERFORM C100-PROCESS-TICKETS
019400        THRU C199-PROCESS-TICKETS-EX.
019500     PERFORM Z000-END-PROGRAM-ROUTINE
019600        THRU Z999-END-PROGRAM-ROUTINE-EX.
019700     GOBACK.
019800
019900*---------------------------------------------------------------*
020000 A000-OPEN-OUTPUT.
020100*---------------------------------------------------------------*
020200     OPEN OUTPUT TKBBRZOT.
020300     IF NOT WK-C-SUCCESSFUL
020400        DISPLAY "TKBBRZ01 - OPEN FILE ERROR - TKBBRZOT"
020500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020600        MOVE "ER" TO WK-C-TKBBRZ01-RETURN-CD
020700        GO TO Y900-ABNORMAL-TERMINATION.
020800 A099-OPEN-OUTPUT-EX.
020900     EXIT.
021000
021100*---------------------------------------------------------------*
021200 B100-PROCESS-EXTRACTS.
021300*---------------------------------------------------------------*
021400     PERFORM B110-PROCESS-ONE-EXTRACT
021500        THRU B119-PROCESS-ONE-EXTRACT-EX
021600        VARYING WK-C-EXTRACT-IX FROM 1 BY 1
021700           UNTIL WK-C-EXTRACT-IX > 6.
021800 B199-PROCESS-EXTRACTS-EX.
021900     EXIT.
022000
022100*---------------------------------------------------------------*
022200 B110-PROCESS-ONE-EXTRACT.
022300*---------------------------------------------------------------*
022400     EVALUATE WK-C-EXTRACT-IX
022500        WHEN 1  PERFORM B120-RUN-CUSTFEED THRU B129-EX
022600        WHEN 2  PERFORM B130-RUN-ORDRFEED THRU B139-EX
022700        WHEN 3  PERFORM B140-RUN-STORFEED THRU B149-EX
022800        WHEN 4  PERFORM B150-RUN-PRODFEED THRU B159-EX
022900        WHEN 5  PERFORM B160-RUN-ITEMFEED THRU B169-EX
023000        WHEN 6  PERFORM B170-RUN-SUPLFEED THRU B179-EX
023100     END-EVALUATE.
023200 B119-PROCESS-ONE-EXTRACT-EX.
023300     EXIT.
023400
023500*---------------------------------------------------------------*
023600 B120-RUN-CUSTFEED.
023700*---------------------------------------------------------------*
023800     MOVE "N" TO WK-C-EXTRACT-EOF.
023900     OPEN INPUT CUSTFEED.
024000     IF WK-C-RECORD-NOT-FOUND
024100        DISPLAY "TKBBRZ01 - CUSTFEED NOT PRESENT - SKIPPED"
024200        GO TO B129-EX.
024300     IF NOT WK-C-SUCCESSFUL
024400        DISPLAY "TKBBRZ01 - OPEN FILE ERROR - CUSTFEED"
024500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024600        GO TO B129-EX.
024700     PERFORM B121-READ-CUSTFEED THRU B121-EX
024800        UNTIL WK-C-EXTRACT-EOF-YES.
024900     CLOSE CUSTFEED.
025000 B129-EX.
025100     EXIT.
025200
025300 B121-READ-CUSTFEED.
025400     READ CUSTFEED
025500        AT END MOVE "Y" TO WK-C-EXTRACT-EOF.
025600     IF NOT WK-C-EXTRACT-EOF-YES
025700        MOVE WK-C-EXTRACT-SRC(1)      TO TKBBRZ-SRC
025800                                          OF WK-C-TKBBRZOT
025900        MOVE WK-C-CUSTFEED(1:12)      TO TKBBRZ-REC-KEY
026000                                          OF WK-C-TKBBRZOT
026100        MOVE WK-C-CUSTFEED(13:60)     TO TKBBRZ-REC-DATA
026200                                          OF WK-C-TKBBRZOT
026300        WRITE WK-C-TKBBRZOT
026400        ADD 1 TO WK-C-EXTRACT-READ(1)
026500     END-IF.
026600 B121-EX.
026700     EXIT.
026800
026900*---------------------------------------------------------------*
027000 B130-RUN-ORDRFEED.
027100*---------------------------------------------------------------*
027200     MOVE "N" TO WK-C-EXTRACT-EOF.
027300     OPEN INPUT ORDRFEED.
027400     IF WK-C-RECORD-NOT-FOUND
027500        DISPLAY "TKBBRZ01 - ORDRFEED NOT PRESENT - SKIPPED"
027600        GO TO B139-EX.
027700     IF NOT WK-C-SUCCESSFUL
027800        DISPLAY "TKBBRZ01 - OPEN FILE ERROR - ORDRFEED"
027900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028000        GO TO B139-EX.
028100     PERFORM B131-READ-ORDRFEED THRU B131-EX
028200        UNTIL WK-C-EXTRACT-EOF-YES.
028300     CLOSE ORDRFEED.
028400 B139-EX.
028500     EXIT.
028600
028700 B131-READ-ORDRFEED.
028800     READ ORDRFEED
028900        AT END MOVE "Y" TO WK-C-EXTRACT-EOF.
029000     IF NOT WK-C-EXTRACT-EOF-YES
029100        MOVE WK-C-EXTRACT-SRC(2)      TO TKBBRZ-SRC
029200                                          OF WK-C-TKBBRZOT
029300        MOVE WK-C-ORDRFEED(1:12)      TO TKBBRZ-REC-KEY
029400                                          OF WK-C-TKBBRZOT
029500        MOVE WK-C-ORDRFEED(13:60)     TO TKBBRZ-REC-DATA
029600                                          OF WK-C-TKBBRZOT
029700        WRITE WK-C-TKBBRZOT
029800        ADD 1 TO WK-C-EXTRACT-READ(2)
029900     END-IF.
030000 B131-EX.
030100     EXIT.
030200
030300*---------------------------------------------------------------*
030400 B140-RUN-STORFEED.
030500*---------------------------------------------------------------*
030600     MOVE "N" TO WK-C-EXTRACT-EOF.
030700     OPEN INPUT STORFEED.
030800     IF WK-C-RECORD-NOT-FOUND
030900        DISPLAY "TKBBRZ01 - STORFEED NOT PRESENT - SKIPPED"
031000        GO TO B149-EX.
031100     IF NOT WK-C-SUCCESSFUL
031200        DISPLAY "TKBBRZ01 - OPEN FILE ERROR - STORFEED"
031300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031400        GO TO B149-EX.
031500     PERFORM B141-READ-STORFEED THRU B141-EX
031600        UNTIL WK-C-EXTRACT-EOF-YES.
031700     CLOSE STORFEED.
031800 B149-EX.
031900     EXIT.
032000
032100 B141-READ-STORFEED.
032200     READ STORFEED
032300        AT END MOVE "Y" TO WK-C-EXTRACT-EOF.
032400     IF NOT WK-C-EXTRACT-EOF-YES
032500        MOVE WK-C-EXTRACT-SRC(3)      TO TKBBRZ-SRC
032600                                          OF WK-C-TKBBRZOT
032700        MOVE WK-C-STORFEED(1:12)      TO TKBBRZ-REC-KEY
032800                                          OF WK-C-TKBBRZOT
032900        MOVE WK-C-STORFEED(13:60)     TO TKBBRZ-REC-DATA
033000                                          OF WK-C-TKBBRZOT
033100        WRITE WK-C-TKBBRZOT
033200        ADD 1 TO WK-C-EXTRACT-READ(3)
033300     END-IF.
033400 B141-EX.
033500     EXIT.
033600
033700*---------------------------------------------------------------*
033800 B150-RUN-PRODFEED.
033900*---------------------------------------------------------------*
034000     MOVE "N" TO WK-C-EXTRACT-EOF.
034100     OPEN INPUT PRODFEED.
034200     IF WK-C-RECORD-NOT-FOUND
034300        DISPLAY "TKBBRZ01 - PRODFEED NOT PRESENT - SKIPPED"
034400        GO TO B159-EX.
034500     IF NOT WK-C-SUCCESSFUL
034600        DISPLAY "TKBBRZ01 - OPEN FILE ERROR - PRODFEED"
034700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034800        GO TO B159-EX.
034900     PERFORM B151-READ-PRODFEED THRU B151-EX
035000        UNTIL WK-C-EXTRACT-EOF-YES.
035100     CLOSE PRODFEED.
035200 B159-EX.
035300     EXIT.
035400
035500 B151-READ-PRODFEED.
035600     READ PRODFEED
035700        AT END MOVE "Y" TO WK-C-EXTRACT-EOF.
035800     IF NOT WK-C-EXTRACT-EOF-YES
035900        MOVE WK-C-EXTRACT-SRC(4)      TO TKBBRZ-SRC
036000                                          OF WK-C-TKBBRZOT
036100        MOVE WK-C-PRODFEED(1:12)      TO TKBBRZ-REC-KEY
036200                                          OF WK-C-TKBBRZOT
036300        MOVE WK-C-PRODFEED(13:60)     TO TKBBRZ-REC-DATA
036400                                          OF WK-C-TKBBRZOT
036500        WRITE WK-C-TKBBRZOT
036600        ADD 1 TO WK-C-EXTRACT-READ(4)
036700     END-IF.
036800 B151-EX.
036900     EXIT.
037000
037100*---------------------------------------------------------------*
037200 B160-RUN-ITEMFEED.
037300*---------------------------------------------------------------*
037400     MOVE "N" TO WK-C-EXTRACT-EOF.
037500     OPEN INPUT ITEMFEED.
037600     IF WK-C-RECORD-NOT-FOUND
037700        DISPLAY "TKBBRZ01 - ITEMFEED NOT PRESENT - SKIPPED"
037800        GO TO B169-EX.
037900     IF NOT WK-C-SUCCESSFUL
038000        DISPLAY "TKBBRZ01 - OPEN FILE ERROR - ITEMFEED"
038100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038200        GO TO B169-EX.
038300     PERFORM B161-READ-ITEMFEED THRU B161-EX
038400        UNTIL WK-C-EXTRACT-EOF-YES.
038500     CLOSE ITEMFEED.
038600 B169-EX.
038700     EXIT.
038800
038900 B161-READ-ITEMFEED.
039000     READ ITEMFEED
039100        AT END MOVE "Y" TO WK-C-EXTRACT-EOF.
039200     IF NOT WK-C-EXTRACT-EOF-YES
039300        MOVE WK-C-EXTRACT-SRC(5)      TO TKBBRZ-SRC
039400                                          OF WK-C-TKBBRZOT
039500        MOVE WK-C-ITEMFEED(1:12)      TO TKBBRZ-REC-KEY
039600                                          OF WK-C-TKBBRZOT
039700        MOVE WK-C-ITEMFEED(13:60)     TO TKBBRZ-REC-DATA
039800                                          OF WK-C-TKBBRZOT
039900        WRITE WK-C-TKBBRZOT
040000        ADD 1 TO WK-C-EXTRACT-READ(5)
040100     END-IF.
040200 B161-EX.
040300     EXIT.
040400
040500*---------------------------------------------------------------*
040600 B170-RUN-SUPLFEED.
040700*---------------------------------------------------------------*
040800     MOVE "N" TO WK-C-EXTRACT-EOF.
040900     OPEN INPUT SUPLFEED.
041000     IF WK-C-RECORD-NOT-FOUND
041100        DISPLAY "TKBBRZ01 - SUPLFEED NOT PRESENT - SKIPPED"
041200        GO TO B179-EX.
041300     IF NOT WK-C-SUCCESSFUL
041400        DISPLAY "TKBBRZ01 - OPEN FILE ERROR - SUPLFEED"
041500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041600        GO TO B179-EX.
041700     PERFORM B171-READ-SUPLFEED THRU B171-EX
041800        UNTIL WK-C-EXTRACT-EOF-YES.
041900     CLOSE SUPLFEED.
042000 B179-EX.
042100     EXIT.
042200
042300*    TKB1140 - REQ 4410 - A BLANK ROW ON SUPLFEED IS NOT STAGED.  TKB1140 
042400 B171-READ-SUPLFEED.
042500     READ SUPLFEED
042600        AT END MOVE "Y" TO WK-C-EXTRACT-EOF.
042700     IF NOT WK-C-EXTRACT-EOF-YES
042800        IF WK-C-SUPLFEED NOT = SPACES
042900           MOVE WK-C-EXTRACT-SRC(6)   TO TKBBRZ-SRC
043000                                         OF WK-C-TKBBRZOT
043100           MOVE WK-C-SUPLFEED(1:12)   TO TKBBRZ-REC-KEY
043200                                         OF WK-C-TKBBRZOT
043300           MOVE WK-C-SUPLFEED(13:60)  TO TKBBRZ-REC-DATA
043400                                         OF WK-C-TKBBRZOT
043500           WRITE WK-C-TKBBRZOT
043600           ADD 1 TO WK-C-EXTRACT-READ(6)
043700        END-IF
043800     END-IF.
043900 B171-EX.
044000     EXIT.
044100
044200*---------------------------------------------------------------*
044300 C100-PROCESS-TICKETS.
044400*---------------------------------------------------------------*
044500     MOVE "N" TO WK-C-TICKET-EOF.
044600     OPEN INPUT TKTFEED.
044700     IF WK-C-RECORD-NOT-FOUND
044800        DISPLAY "TKBBRZ01 - TKTFEED NOT PRESENT - SKIPPED"
044900        GO TO C199-PROCESS-TICKETS-EX.
045000     IF NOT WK-C-SUCCESSFUL
045100        DISPLAY "TKBBRZ01 - OPEN FILE ERROR - TKTFEED"
045200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045300        GO TO C199-PROCESS-TICKETS-EX.
045400     PERFORM C110-READ-TICKET THRU C110-EX
045500        UNTIL WK-C-TICKET-EOF-YES.
045600     CLOSE TKTFEED.
045700     DISPLAY "TKBBRZ01 - TICKETS READ      " WK-C-TICKETS-READ.
045800 C199-PROCESS-TICKETS-EX.
045900     EXIT.
046000
046100 C110-READ-TICKET.
046200     READ TKTFEED
046300        AT END MOVE "Y" TO WK-C-TICKET-EOF.
046400     IF NOT WK-C-TICKET-EOF-YES
046500        PERFORM C111-WRITE-TICKET-ROW
046600           THRU C111-EX
046700     END-IF.
046800 C110-EX.
046900     EXIT.
047000
047100*---------------------------------------------------------------*
047200 C111-WRITE-TICKET-ROW.
047300*---------------------------------------------------------------*
047400     MOVE "TICKETS"                 TO TKBBRZ-SRC
047500                                        OF WK-C-TKBBRZOT.
047600     MOVE TKTFEED-TICKET-ID         TO TKBBRZ-TICKET-ID
047700                                        OF WK-C-TKBBRZOT.
047800     MOVE TKTFEED-AGENT-ID          TO TKBBRZ-AGENT-ID
047900                                        OF WK-C-TKBBRZOT.
048000     MOVE TKTFEED-STATUS            TO TKBBRZ-STATUS
048100                                        OF WK-C-TKBBRZOT.
048200     MOVE TKTFEED-SENTIMENT-SCORE   TO TKBBRZ-SENTIMENT-SCORE
048300                                        OF WK-C-TKBBRZOT.
048400     MOVE TKTFEED-FIRST-RESPONSE-AT TO TKBBRZ-FIRST-RESPONSE-AT
048500                                        OF WK-C-TKBBRZOT.
048600     MOVE TKTFEED-RESOLVED-AT       TO TKBBRZ-RESOLVED-AT
048700                                        OF WK-C-TKBBRZOT.
048800     MOVE SPACES                    TO TKBBRZ-REC-KEY
048900                                        OF WK-C-TKBBRZOT.
049000     MOVE SPACES                    TO TKBBRZ-REC-DATA
049100                                        OF WK-C-TKBBRZOT.
049200     WRITE WK-C-TKBBRZOT.
049300     ADD 1 TO WK-C-TICKETS-READ.
049400 C111-EX.
049500     EXIT.
049600
049700*---------------------------------------------------------------*
049800*                   PROGRAM SUBROUTINE                         *
049900*---------------------------------------------------------------*
050000 Y900-ABNORMAL-TERMINATION.
050100     PERFORM Z000-END-PROGRAM-ROUTINE
050200        THRU Z999-END-PROGRAM-ROUTINE-EX.
050300     GOBACK.
050400
050500 Z000-END-PROGRAM-ROUTINE.
050600     PERFORM Z100-DISPLAY-EXTRACT-COUNTS
050700        THRU Z100-EX
050800        VARYING WK-C-EXTRACT-IX FROM 1 BY 1
050900           UNTIL WK-C-EXTRACT-IX > 6.
051000     CLOSE TKBBRZOT.
051100     IF NOT WK-C-SUCCESSFUL
051200        DISPLAY "TKBBRZ01 - CLOSE FILE ERROR - TKBBRZOT"
051300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
051400     DISPLAY "TKBBRZ01 - BRONZE INGEST COMPLETE - RUN DATE "
051500             WK-C-RUN-DATE.
051600     GO TO Z999-END-PROGRAM-ROUTINE-EX.
051700*    TKB1177 - REQ 5902 - ONE LINE PER EXTRACT, READ COUNT ONLY  TKB1177
051800*              (TICKETS-READ IS DISPLAYED SEPARATELY AT C199).   TKB1177
051900 Z100-DISPLAY-EXTRACT-COUNTS.
052000     DISPLAY "TKBBRZ01 - EXTRACT " WK-C-EXTRACT-SRC(WK-C-EXTRACT-IX)
052100             " RECORDS READ " WK-C-EXTRACT-READ(WK-C-EXTRACT-IX).
052200 Z100-EX.
052300     EXIT.
052400 Z999-END-PROGRAM-ROUTINE-EX.
052500     EXIT.
052600******************************************************************
052700************** END OF PROGRAM SOURCE -  TKBBRZ01 ***************
052800******************************************************************
052900
