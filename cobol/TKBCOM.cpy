000100*****************************************************************
000200* TKBCOM - COMMON WORK AREA FOR THE TICKET BATCH (TKB) SUITE
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*****************************************************************
000600* TKB0001 - RKARNIK  - 14/03/1984 - INITIAL VERSION FOR THE       TKB0001 
000700*                       TICKET-BATCH BRONZE/SILVER/GOLD SUITE.    TKB0001 
000800*****************************************************************
000900    05  WK-C-FILE-STATUS            PIC X(02).
001000        88  WK-C-SUCCESSFUL              VALUE "00".
001100        88  WK-C-END-OF-FILE             VALUE "10".
001200        88  WK-C-RECORD-NOT-FOUND        VALUES "23" "35".
001300        88  WK-C-DUPLICATE-KEY            VALUE "22".
001400    05  WK-C-RECORDS-READ            PIC S9(9)  COMP.
001500    05  WK-C-RECORDS-WRITTEN         PIC S9(9)  COMP.
001600    05  WK-C-RECORDS-REJECTED        PIC S9(9)  COMP.
001700    05  FILLER                       PIC X(10).

