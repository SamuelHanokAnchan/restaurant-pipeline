000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.     TKBDRV01.
000400 AUTHOR.         R KARNIK.
000500 INSTALLATION.   CORPORATE SUPPORT SYSTEMS - BATCH.
000600 DATE-WRITTEN.   14 MAR 1984.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  NIGHTLY SUPPORT-TICKET BATCH DRIVER.  CALLS THE
001100*               BRONZE, SILVER AND GOLD STEPS IN ORDER AND STOPS
001200*               THE RUN IF ANY STEP RETURNS AN ERROR CODE - A
001300*               LATER STEP MUST NEVER RUN AGAINST A STAGING FILE
001400*               THAT THE STEP BEFORE IT DID NOT FINISH WRITING.
001500*
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* TKB4001 - RKARNIK  - 14/03/1984 - INITIAL VERSION.              TKB4001 
002000* TKB4009 - MDSOUZA  - 19/11/1989 - STEP NAMES ADDED TO THE       TKB4009 
002100*                       COMPLETION BANNER FOR THE OPS LOG.        TKB4009 
002200* TKB4018 - JALDANA  - 17/06/1998 - Y2K REVIEW - NO DATE FIELDS   TKB4018 
002300*                       OWNED BY THIS PROGRAM, NO CHANGE REQUIRED.TKB4018 
002400* TKB4026 - DTANAKA  - 19/09/2007 - REQ 6015 - GOLD SUMMARY FILE  TKB4026 
002500*                       NAME ADDED TO THE COMPLETION BANNER.      TKB4026 
002600* TKB4031 - SVORHEES  - 11/05/2010 - REQ 6402 - EACH STEP'S       TKB4031 
002700*                       RETURN CODE IS NOW HELD IN WK-C-STEP-     TKB4031 
002800*                       RESULTS AND ECHOED BACK AT Z000 SO THE    TKB4031 
002900*                       OPS LOG SHOWS WHICH STEP FAILED, NOT      TKB4031 
003000*                       JUST THE FIRST ONE.                       TKB4031 
003100*-----------------------------------------------------------------
003200 EJECT
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500*****************************************************************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-AS400.
003800 OBJECT-COMPUTER.   IBM-AS400.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS TKB-NUMERIC-CLASS IS "0" THRU "9"
004200     UPSI-0 IS TKB-RERUN-SWITCH.
004300*
004400 EJECT
004500*****************
004600 DATA DIVISION.
004700*****************
004800*************************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  WK-C-PROGRAM-BANNER           PIC X(24)  VALUE
005200     "** PROGRAM TKBDRV01 **".
005300 01  WK-C-PROGRAM-BANNER-PARTS REDEFINES WK-C-PROGRAM-BANNER.
005400     05  WK-C-BANNER-STARS-1       PIC X(02).
005500     05  WK-C-BANNER-TEXT          PIC X(20).
005600     05  WK-C-BANNER-STARS-2       PIC X(02).
005700
005800 01  WK-C-COMMON.
005900     COPY TKBCOM.
006000
006100 01  WK-C-STEP-TABLE-LITERAL.
006200     05  FILLER                   PIC X(10) VALUE "BRONZE    ".
006300     05  FILLER                   PIC X(10) VALUE "SILVER    ".
006400     05  FILLER                   PIC X(10) VALUE "GOLD      ".
006500 01  WK-C-STEP-TABLE REDEFINES WK-C-STEP-TABLE-LITERAL.
006600     05  WK-C-STEP-NAME            PIC X(10) OCCURS 3 TIMES.
006700
006800 01  WK-C-TKBBRZ01-RECORD.
006900     05  WK-C-TKBBRZ01-RETURN-CD  PIC X(02).
007000     05  FILLER                   PIC X(08).
007100
007200 01  WK-C-TKBSLV01-RECORD.
007300     05  WK-C-TKBSLV01-RETURN-CD  PIC X(02).
007400     05  FILLER                   PIC X(08).
007500
007600 01  WK-C-TKBGLD01-RECORD.
007700     05  WK-C-TKBGLD01-RETURN-CD  PIC X(02).
007800     05  FILLER                   PIC X(08).
007900
008000 01  WK-C-DRIVER-WORK.
008100     05  WK-C-STEP-IX              PIC S9(04) COMP VALUE 1.
008200     05  WK-C-ABEND-SWITCH         PIC X(01) VALUE "N".
008300         88  WK-C-ABEND-SWITCH-YES     VALUE "Y".
008400     05  FILLER                    PIC X(10).
008500*
008600 01  WK-C-STEP-RESULTS-LITERAL.
008700     05  FILLER                    PIC X(02) VALUE SPACES.
008800     05  FILLER                    PIC X(02) VALUE SPACES.
008900     05  FILLER                    PIC X(02) VALUE SPACES.
009000 01  WK-C-STEP-RESULTS REDEFINES WK-C-STEP-RESULTS-LITERAL.
009100     05  WK-C-STEP-RC              PIC X(02) OCCURS 3 TIMES
009200                                    INDEXED BY WK-C-STEP-RC-NX.
009300
009400 EJECT
009500********************************************
009600 PROCEDURE DIVISION.
009700********************************************
009800 MAIN-MODULE.
009900     DISPLAY "TKBDRV01 - NIGHTLY SUPPORT-TICKET BATCH STARTING".
010000     PERFORM B100-RUN-BRONZE THRU B199-RUN-BRONZE-EX.
010100     IF NOT WK-C-ABEND-SWITCH-YES
010200        PERFORM B200-RUN-SILVER THRU B299-RUN-SILVER-EX
010300     END-IF.
010400     IF NOT WK-C-ABEND-SWITCH-YES
010500        PERFORM B300-RUN-GOLD THRU B399-RUN-GOLD-EX
010600     END-IF.
010700     PERFORM Z000-END-PROGRAM-ROUTINE
010800        THRU Z999-END-PROGRAM-ROUTINE-EX.
010900     GOBACK.
011000
011100*---------------------------------------------------------------*
011200 B100-RUN-BRONZE.
011300*---------------------------------------------------------------*
011400     MOVE 1 TO WK-C-STEP-IX.
011500     DISPLAY "TKBDRV01 - STEP " WK-C-STEP-NAME(WK-C-STEP-IX)
011600             " STARTING".
011700     CALL "TKBBRZ01" USING WK-C-TKBBRZ01-RECORD.
011800     MOVE WK-C-TKBBRZ01-RETURN-CD TO WK-C-STEP-RC(1).
011900     IF WK-C-TKBBRZ01-RETURN-CD NOT = SPACES
012000        DISPLAY "TKBDRV01 - STEP " WK-C-STEP-NAME(WK-C-STEP-IX)
012100                " FAILED - RETURN CODE " WK-C-TKBBRZ01-RETURN-CD
012200        MOVE "Y" TO WK-C-ABEND-SWITCH
012300     END-IF.
012400 B199-RUN-BRONZE-EX.
012500     EXIT.
012600
012700*---------------------------------------------------------------*
012800 B200-RUN-SILVER.
012900*---------------------------------------------------------------*
013000     MOVE 2 TO WK-C-STEP-IX.
013100     DISPLAY "TKBDRV01 - STEP " WK-C-STEP-NAME(WK-C-STEP-IX)
013200             " STARTING".
013300     CALL "TKBSLV01" USING WK-C-TKBSLV01-RECORD.
013400     MOVE WK-C-TKBSLV01-RETURN-CD TO WK-C-STEP-RC(2).
013500     IF WK-C-TKBSLV01-RETURN-CD NOT = SPACES
013600        DISPLAY "TKBDRV01 - STEP " WK-C-STEP-NAME(WK-C-STEP-IX)
013700                " FAILED - RETURN CODE " WK-C-TKBSLV01-RETURN-CD
013800        MOVE "Y" TO WK-C-ABEND-SWITCH
013900     END-IF.
014000 B299-RUN-SILVER-EX.
014100     EXIT.
014200
014300*---------------------------------------------------------------*
014400 B300-RUN-GOLD.
014500*---------------------------------------------------------------*
014600     MOVE 3 TO WK-C-STEP-IX.
014700     DISPLAY "TKBDRV01 - STEP " WK-C-STEP-NAME(WK-C-STEP-IX)
014800             " STARTING".
014900     CALL "TKBGLD01" USING WK-C-TKBGLD01-RECORD.
015000     MOVE WK-C-TKBGLD01-RETURN-CD TO WK-C-STEP-RC(3).
015100     IF WK-C-TKBGLD01-RETURN-CD NOT = SPACES
015200        DISPLAY "TKBDRV01 - STEP " WK-C-STEP-NAME(WK-C-STEP-IX)
015300                " FAILED - RETURN CODE " WK-C-TKBGLD01-RETURN-CD
015400        MOVE "Y" TO WK-C-ABEND-SWITCH
015500     END-IF.
015600 B399-RUN-GOLD-EX.
015700     EXIT.
015800
015900*---------------------------------------------------------------*
016000*                   PROGRAM SUBROUTINE                         *
016100*---------------------------------------------------------------*
016200 Z000-END-PROGRAM-ROUTINE.
016300     PERFORM Z100-DISPLAY-STEP-RESULTS
016400        VARYING WK-C-STEP-RC-NX FROM 1 BY 1
016500        UNTIL WK-C-STEP-RC-NX > 3.
016600     IF WK-C-ABEND-SWITCH-YES
016700        DISPLAY "TKBDRV01 - NIGHTLY BATCH ENDED WITH ERRORS"
016800     ELSE
016900        DISPLAY "TKBDRV01 - NIGHTLY BATCH COMPLETE"
017000        DISPLAY "TKBDRV01 - GOLD OUTPUTS: TKBGPAOT TKBGBSOT "
017100                "TKBGSBOT TKBGAROT TKBGSMOT"
017200     END-IF.
017300     GO TO Z999-END-PROGRAM-ROUTINE-EX.
017400*---------------------------------------------------------------*
017500 Z100-DISPLAY-STEP-RESULTS.
017600*---------------------------------------------------------------*
017700     IF WK-C-STEP-RC(WK-C-STEP-RC-NX) = SPACES
017800        DISPLAY "TKBDRV01 - STEP "
017900                WK-C-STEP-NAME(WK-C-STEP-RC-NX)
018000                " SUCCESSFUL OR NOT YET RUN"
018100     ELSE
018200        DISPLAY "TKBDRV01 - STEP "
018300                WK-C-STEP-NAME(WK-C-STEP-RC-NX) " RETURN CODE "
018400                WK-C-STEP-RC(WK-C-STEP-RC-NX)
018500     END-IF.
018600 Z999-END-PROGRAM-ROUTINE-EX.
018700     EXIT.
018800******************************************************************
018900************** END OF PROGRAM SOURCE -  TKBDRV01 ***************
019000******************************************************************

