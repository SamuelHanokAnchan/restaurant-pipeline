000100*****************************************************************
000200* TKBGAR - GOLD OUTPUT: AVERAGE RESPONSE TIME PER AGENT
000300*****************************************************************
000400* I-O FORMAT: TKBGARR  FROM FILE TKBGAROT  OF LIBRARY SUPPLIB
000500* ONE ROW PER AGENT, 4-DECIMAL AVERAGE. AN AGENT WITH NO KNOWN
000600* RESPONSE TIME CARRIES +0.0000.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* TKB0009 - RKARNIK  - 14/03/1984 - INITIAL VERSION.              TKB0009 
001100*****************************************************************
001200 01  TKBGAR-RECORD.
001300     05  TKBGAR-AGENT-ID                    PIC X(08).
001400     05  TKBGAR-AVG-RESPONSE-TIME-HOURS      PIC S9(5)V9(4)
001500                                             SIGN LEADING
001600                                             SEPARATE.
001700     05  FILLER                             PIC X(12).

