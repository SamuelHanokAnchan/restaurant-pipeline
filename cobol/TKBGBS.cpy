000100*****************************************************************
000200* TKBGBS - GOLD OUTPUT: TICKETS PER STATUS
000300*****************************************************************
000400* I-O FORMAT: TKBGBSR  FROM FILE TKBGBSOT  OF LIBRARY SUPPLIB
000500* ONE ROW PER DISTINCT NON-BLANK STATUS, ASCENDING STATUS.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* TKB0007 - RKARNIK  - 14/03/1984 - INITIAL VERSION.              TKB0007 
001000*****************************************************************
001100 01  TKBGBS-RECORD.
001200     05  TKBGBS-STATUS                PIC X(12).
001300     05  TKBGBS-TICKETS-COUNT         PIC 9(07).
001400     05  FILLER                       PIC X(11).

