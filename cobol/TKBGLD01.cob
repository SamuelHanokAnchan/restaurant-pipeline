000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.     TKBGLD01.
000400 AUTHOR.         M DSOUZA.
000500 INSTALLATION.   CORPORATE SUPPORT SYSTEMS - BATCH.
000600 DATE-WRITTEN.   02 APR 1984.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  GOLD AGGREGATION STEP OF THE NIGHTLY SUPPORT-
001100*               TICKET BATCH.  READS THE SILVER FILE ONCE AND
001200*               BUILDS FOUR SUMMARIES IN WORKING STORAGE -
001300*               TICKETS PER AGENT, TICKETS PER STATUS, TICKETS
001400*               BY SENTIMENT BAND, AND AVERAGE RESPONSE TIME PER
001500*               AGENT - THEN WRITES EACH SUMMARY FILE IN
001600*               ASCENDING KEY ORDER FOLLOWED BY ONE COMBINED
001700*               SUMMARY FILE IN THAT SAME METRIC ORDER.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* TKB3001 - MDSOUZA  - 02/04/1984 - INITIAL VERSION.              TKB3001 
002300* TKB3015 - MDSOUZA  - 11/07/1988 - AGENT AND STATUS TABLES       TKB3015 
002400*                       CONVERTED FROM FIXED SLOTS TO AN ORDERED  TKB3015 
002500*                       INSERT SO THE BATCH NO LONGER CARES HOW   TKB3015 
002600*                       MANY DISTINCT AGENTS OR STATUSES EXIST.   TKB3015 
002700* TKB3029 - PLAWLOR  - 17/02/1994 - BLANK AGENT-ID AND BLANK      TKB3029 
002800*                       STATUS NO LONGER OPEN A TABLE ENTRY.      TKB3029 
002900* TKB3052 - JALDANA  - 09/06/1998 - Y2K REVIEW OF THIS PROGRAM -  TKB3052 
003000*                       NO DATE ARITHMETIC PRESENT, NO CHANGE     TKB3052 
003100*                       REQUIRED.                                 TKB3052 
003200* TKB3071 - SVORHEES - 25/03/2003 - REQ 4790 - CONTROL-TOTAL      TKB3071 
003300*                       RECONCILIATION DISPLAY ADDED.             TKB3071 
003400* TKB3088 - DTANAKA  - 19/09/2007 - REQ 6015 - COMBINED SUMMARY   TKB3088 
003500*                       FILE TKBGSMOT ADDED FOR THE REPORTING     TKB3088 
003600*                       WAREHOUSE LOAD.                           TKB3088 
003700* TKB3096 - SVORHEES - 14/06/2011 - REQ 6410 - SENTIMENT-BAND     TKB3096 
003800*                       TABLE RESEQUENCED TO NEGATIVE/NEUTRAL/    TKB3096 
003900*                       POSITIVE SO TICKETS_BY_SENTIMENT WRITES   TKB3096 
004000*                       OUT IN ASCENDING LABEL ORDER LIKE THE     TKB3096 
004100*                       OTHER THREE METRICS.                      TKB3096 
004200* TKB3099 - SVORHEES - 14/06/2011 - REQ 6180 - METRIC-NAME        TKB3099 
004300*                       LITERALS FOR THE COMBINED FILE MOVED INTO TKB3099 
004400*                       ONE TABLE SO F110/F120/F130/F140 CANNOT   TKB3099 
004500*                       DRIFT OUT OF STEP WITH EACH OTHER.        TKB3099 
004600*-----------------------------------------------------------------
004700 EJECT
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000*****************************************************************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-AS400.
005300 OBJECT-COMPUTER.   IBM-AS400.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS TKB-NUMERIC-CLASS IS "0" THRU "9"
005700     UPSI-0 IS TKB-RERUN-SWITCH.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT TKBSLVIN  ASSIGN TO TKBSLVOT
006100            ORGANIZATION    IS SEQUENTIAL
006200            FILE STATUS     IS WK-C-FILE-STATUS.
006300     SELECT TKBGPAOT  ASSIGN TO TKBGPAOT
006400            ORGANIZATION    IS LINE SEQUENTIAL
006500            FILE STATUS     IS WK-C-FILE-STATUS.
006600     SELECT TKBGBSOT  ASSIGN TO TKBGBSOT
006700            ORGANIZATION    IS LINE SEQUENTIAL
006800            FILE STATUS     IS WK-C-FILE-STATUS.
006900     SELECT TKBGSBOT  ASSIGN TO TKBGSBOT
007000            ORGANIZATION    IS LINE SEQUENTIAL
007100            FILE STATUS     IS WK-C-FILE-STATUS.
007200     SELECT TKBGAROT  ASSIGN TO TKBGAROT
007300            ORGANIZATION    IS LINE SEQUENTIAL
007400            FILE STATUS     IS WK-C-FILE-STATUS.
007500     SELECT TKBGSMOT  ASSIGN TO TKBGSMOT
007600            ORGANIZATION    IS LINE SEQUENTIAL
007700            FILE STATUS     IS WK-C-FILE-STATUS.
007800*
007900 EJECT
008000*****************
008100 DATA DIVISION.
008200*****************
008300 FILE SECTION.
008400******************
008500 FD  TKBSLVIN
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS WK-C-TKBSLVIN.
008800 01  WK-C-TKBSLVIN.
008900     COPY TKBSLV REPLACING TKBSLV-RECORD BY WK-C-TKBSLVIN.
009000
009100 FD  TKBGPAOT
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS WK-C-TKBGPAOT.
009400 01  WK-C-TKBGPAOT.
009500     COPY TKBGPA REPLACING TKBGPA-RECORD BY WK-C-TKBGPAOT.
009600
009700 FD  TKBGBSOT
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS WK-C-TKBGBSOT.
010000 01  WK-C-TKBGBSOT.
010100     COPY TKBGBS REPLACING TKBGBS-RECORD BY WK-C-TKBGBSOT.
010200
010300 FD  TKBGSBOT
010400     LABEL RECORDS ARE OMITTED
010500     DATA RECORD IS WK-C-TKBGSBOT.
010600 01  WK-C-TKBGSBOT.
010700     COPY TKBGSB REPLACING TKBGSB-RECORD BY WK-C-TKBGSBOT.
010800
010900 FD  TKBGAROT
011000     LABEL RECORDS ARE OMITTED
011100     DATA RECORD IS WK-C-TKBGAROT.
011200 01  WK-C-TKBGAROT.
011300     COPY TKBGAR REPLACING TKBGAR-RECORD BY WK-C-TKBGAROT.
011400
011500 FD  TKBGSMOT
011600     LABEL RECORDS ARE OMITTED
011700     DATA RECORD IS WK-C-TKBGSMOT.
011800 01  WK-C-TKBGSMOT.
011900     COPY TKBGSM REPLACING TKBGSM-RECORD BY WK-C-TKBGSMOT.
012000*
012100*************************
012200 WORKING-STORAGE SECTION.
012300*************************
012400 01  WK-C-PROGRAM-BANNER           PIC X(24)  VALUE
012500     "** PROGRAM TKBGLD01 **".
012600 01  WK-C-PROGRAM-BANNER-PARTS REDEFINES WK-C-PROGRAM-BANNER.
012700     05  WK-C-BANNER-STARS-1       PIC X(02).
012800     05  WK-C-BANNER-TEXT          PIC X(20).
012900     05  WK-C-BANNER-STARS-2       PIC X(02).
013000
013100 01  WK-C-COMMON.
013200     COPY TKBCOM.
013300
013400* --------------------- TICKETS-PER-AGENT TABLE -----------------*
013500 01  WK-C-AGENT-TABLE.
013600     05  WK-C-AGENT-ENTRY          OCCURS 500 TIMES
013700                                    INDEXED BY WK-C-AGENT-NX.
013800         10  WK-C-AGENT-ID             PIC X(08).
013900         10  WK-C-AGENT-TICKETS        PIC S9(07) COMP.
014000         10  WK-C-AGENT-RESP-SUM       PIC S9(09)V9(04) COMP-3.
014100         10  WK-C-AGENT-RESP-CNT       PIC S9(07) COMP.
014200 01  WK-C-AGENT-USED               PIC S9(07) COMP VALUE ZERO.
014300
014400* --------------------- TICKETS-PER-STATUS TABLE -----------------*
014500 01  WK-C-STATUS-TABLE.
014600     05  WK-C-STATUS-ENTRY         OCCURS 100 TIMES
014700                                    INDEXED BY WK-C-STATUS-NX.
014800         10  WK-C-STATUS-VALUE         PIC X(12).
014900         10  WK-C-STATUS-TICKETS       PIC S9(07) COMP.
015000 01  WK-C-STATUS-USED              PIC S9(07) COMP VALUE ZERO.
015100
015200* --------------------- SENTIMENT-BAND TABLE (FIXED 3 SLOTS) -----*
015300 01  WK-C-SENT-LITERAL.
015400     05  FILLER                    PIC X(08) VALUE "NEGATIVE".
015500     05  FILLER                    PIC X(08) VALUE "NEUTRAL ".
015600     05  FILLER                    PIC X(08) VALUE "POSITIVE".
015700 01  WK-C-SENT-TABLE REDEFINES WK-C-SENT-LITERAL.
015800     05  WK-C-SENT-LABEL           PIC X(08) OCCURS 3 TIMES.
015900 01  WK-C-SENT-COUNTS.
016000     05  WK-C-SENT-COUNT           PIC S9(07) COMP OCCURS 3 TIMES.
016100*        SUBSCRIPT 1 = NEGATIVE, 2 = NEUTRAL, 3 = POSITIVE -
016200*        TKB3096 - KEPT IN ASCENDING LABEL ORDER SO THE GOLD
016300*        OUTPUT FILE NEEDS NO SEPARATE SORT STEP.
016400*
016500* --------------------- COMBINED-FILE METRIC-NAME TABLE -----------*
016600 01  WK-C-METRIC-LITERAL.
016700     05  FILLER                    PIC X(30) VALUE
016800         "TICKETS_PER_AGENT            ".
016900     05  FILLER                    PIC X(30) VALUE
017000         "TICKETS_BY_STATUS            ".
017100     05  FILLER                    PIC X(30) VALUE
017200         "TICKETS_BY_SENTIMENT         ".
017300     05  FILLER                    PIC X(30) VALUE
017400         "AVG_RESPONSE_TIME_PER_AGENT  ".
017500 01  WK-C-METRIC-TABLE REDEFINES WK-C-METRIC-LITERAL.
017600     05  WK-C-METRIC-NAME          PIC X(30) OCCURS 4 TIMES.
017700*        TKB3099 - REQ 6180 - METRIC NAME LITERALS PULLED OUT OF
017800*        EACH F1N0 PARAGRAPH INTO ONE TABLE SO gold_summary'S
017900*        METRIC COLUMN CANNOT DRIFT OUT OF STEP BETWEEN THEM.
018000
018100* --------------------- SEARCH / INSERT WORKING FIELDS -----------*
018200 01  WK-C-TABLE-WORK.
018300     05  WK-C-AGENT-SCAN-IX        PIC S9(07) COMP.
018400     05  WK-C-AGENT-SHIFT-IX       PIC S9(07) COMP.
018500     05  WK-C-AGENT-FOUND          PIC X(01) VALUE "N".
018600         88  WK-C-AGENT-FOUND-YES      VALUE "Y".
018700     05  WK-C-AGENT-STOP           PIC X(01) VALUE "N".
018800         88  WK-C-AGENT-STOP-YES       VALUE "Y".
018900     05  WK-C-STATUS-SCAN-IX       PIC S9(07) COMP.
019000     05  WK-C-STATUS-SHIFT-IX      PIC S9(07) COMP.
019100     05  WK-C-STATUS-FOUND         PIC X(01) VALUE "N".
019200         88  WK-C-STATUS-FOUND-YES     VALUE "Y".
019300     05  WK-C-STATUS-STOP          PIC X(01) VALUE "N".
019400         88  WK-C-STATUS-STOP-YES      VALUE "Y".
019500     05  WK-C-SENT-IX              PIC S9(07) COMP.
019600     05  FILLER                    PIC X(06).
019700
019800* --------------------- CONTROL TOTALS AND SWITCHES --------------*
019900 01  WK-C-TOTALS.
020000     05  WK-C-SLV-READ             PIC S9(09) COMP VALUE ZERO.
020100     05  WK-C-STATUS-TOTAL         PIC S9(09) COMP VALUE ZERO.
020200     05  WK-C-SENT-TOTAL           PIC S9(09) COMP VALUE ZERO.
020300     05  WK-C-SLV-EOF              PIC X(01) VALUE "N".
020400         88  WK-C-SLV-EOF-YES          VALUE "Y".
020500     05  WK-C-SLV-OPENED           PIC X(01) VALUE "N".
020600         88  WK-C-SLV-OPENED-YES       VALUE "Y".
020700     05  FILLER                    PIC X(04).
020800
020900* --------------------- OUTPUT FORMATTING WORK AREA --------------*
021000 01  WK-C-FMT-WORK.
021100     05  WK-C-FMT-COUNT            PIC Z(06)9.
021200     05  WK-C-FMT-AVG              PIC -(05)9.9(04).
021300     05  FILLER                    PIC X(04).
021400
021500 EJECT
021600*****************
021700 LINKAGE SECTION.
021800*****************
021900 01  WK-C-TKBGLD01-RECORD.
022000     05  WK-C-TKBGLD01-RETURN-CD  PIC X(02).
022100*        SPACES = GOOD COMPLETION, "ER" = ABNORMAL TERMINATION.
022200     05  FILLER                   PIC X(08).
022300
022400 EJECT
022500********************************************
022600 PROCEDURE DIVISION USING WK-C-TKBGLD01-RECORD.
022700********************************************
022800 MAIN-MODULE.
022900     MOVE SPACES TO WK-C-TKBGLD01-RETURN-CD.
023000     PERFORM A000-OPEN-FILES
023100        THRU A099-OPEN-FILES-EX.
023200     PERFORM C100-PROCESS-SILVER
023300        THRU C199-PROCESS-SILVER-EX.
023400     PERFORM E100-WRITE-AGENT-SUMMARY
023500        THRU E199-WRITE-AGENT-SUMMARY-EX.
023600     PERFORM E200-WRITE-STATUS-SUMMARY
023700        THRU E299-WRITE-STATUS-SUMMARY-EX.
023800     PERFORM E300-WRITE-SENTIMENT-SUMMARY
023900        THRU E399-WRITE-SENTIMENT-SUMMARY-EX.
024000     PERFORM E400-WRITE-AVG-RESPONSE-SUMMARY
024100        THRU E499-WRITE-AVG-RESPONSE-SUMMARY-EX.
024200     PERFORM F100-RECONCILE-TOTALS
024300        THRU F199-RECONCILE-TOTALS-EX.
024400     PERFORM Z000-END-PROGRAM-ROUTINE
024500        THRU Z999-END-PROGRAM-ROUTINE-EX.
024600     GOBACK.
024700
024800*---------------------------------------------------------------*
024900 A000-OPEN-FILES.
025000*---------------------------------------------------------------*
025100     OPEN INPUT TKBSLVIN.
025200     IF WK-C-RECORD-NOT-FOUND
025300        DISPLAY "TKBGLD01 - SILVER FILE NOT FOUND - TKBSLVOT"
025400        DISPLAY "TKBGLD01 - GOLD AGGREGATION CANNOT PROCEED"
025500        MOVE "ER" TO WK-C-TKBGLD01-RETURN-CD
025600        GO TO Y900-ABNORMAL-TERMINATION.
025700     IF NOT WK-C-SUCCESSFUL
025800        DISPLAY "TKBGLD01 - OPEN FILE ERROR - TKBSLVOT"
025900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026000        MOVE "ER" TO WK-C-TKBGLD01-RETURN-CD
026100        GO TO Y900-ABNORMAL-TERMINATION.
026200     MOVE "Y" TO WK-C-SLV-OPENED.
026300     OPEN OUTPUT TKBGPAOT.
026400     OPEN OUTPUT TKBGBSOT.
026500     OPEN OUTPUT TKBGSBOT.
026600     OPEN OUTPUT TKBGAROT.
026700     OPEN OUTPUT TKBGSMOT.
026800     IF NOT WK-C-SUCCESSFUL
026900        DISPLAY "TKBGLD01 - OPEN FILE ERROR - GOLD OUTPUT SET"
027000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027100        MOVE "ER" TO WK-C-TKBGLD01-RETURN-CD
027200        GO TO Y900-ABNORMAL-TERMINATION.
027300 A099-OPEN-FILES-EX.
027400     EXIT.
027500
027600*---------------------------------------------------------------*
027700 C100-PROCESS-SILVER.
027800*---------------------------------------------------------------*
027900     PERFORM C110-READ-SILVER THRU C110-EX
028000        UNTIL WK-C-SLV-EOF-YES.
028100     DISPLAY "TKBGLD01 - SILVER RECORDS READ " WK-C-SLV-READ.
028200 C199-PROCESS-SILVER-EX.
028300     EXIT.
028400
028500 C110-READ-SILVER.
028600     READ TKBSLVIN
028700        AT END MOVE "Y" TO WK-C-SLV-EOF.
028800     IF NOT WK-C-SLV-EOF-YES
028900        ADD 1 TO WK-C-SLV-READ
029000        PERFORM D100-ACCUMULATE-RECORD THRU D100-EX
029100     END-IF.
029200 C110-EX.
029300     EXIT.
029400
029500*---------------------------------------------------------------*
029600 D100-ACCUMULATE-RECORD.
029700*---------------------------------------------------------------*
029800     IF TKBSLV-AGENT-ID OF WK-C-TKBSLVIN NOT = SPACES
029900        PERFORM D110-ACCUM-AGENT THRU D110-EX
030000     END-IF.
030100     IF TKBSLV-STATUS OF WK-C-TKBSLVIN NOT = SPACES
030200        PERFORM D120-ACCUM-STATUS THRU D120-EX
030300     END-IF.
030400     PERFORM D130-ACCUM-SENTIMENT THRU D130-EX.
030500 D100-EX.
030600     EXIT.
030700
030800*---------------------------------------------------------------*
030900*    LOCATES (OR OPENS) THE TABLE SLOT FOR THE CURRENT AGENT-ID
031000*    AND ROLLS THIS RECORD'S TICKET AND RESPONSE-TIME VALUES
031100*    INTO IT.  THE TABLE STAYS IN ASCENDING AGENT-ID ORDER.
031200*---------------------------------------------------------------*
031300 D110-ACCUM-AGENT.
031400     PERFORM D111-FIND-OR-INSERT-AGENT THRU D111-EX.
031500     ADD 1 TO WK-C-AGENT-TICKETS(WK-C-AGENT-NX).
031600     IF TKBSLV-RESPONSE-TIME-VALID OF WK-C-TKBSLVIN = "Y"
031700        ADD TKBSLV-RESPONSE-TIME-HOURS OF WK-C-TKBSLVIN
031800           TO WK-C-AGENT-RESP-SUM(WK-C-AGENT-NX)
031900        ADD 1 TO WK-C-AGENT-RESP-CNT(WK-C-AGENT-NX)
032000     END-IF.
032100 D110-EX.
032200     EXIT.
032300
032400 D111-FIND-OR-INSERT-AGENT.
032500     MOVE "N" TO WK-C-AGENT-FOUND.
032600     MOVE "N" TO WK-C-AGENT-STOP.
032700     PERFORM D112-SCAN-AGENT THRU D112-EX
032800        VARYING WK-C-AGENT-SCAN-IX FROM 1 BY 1
032900           UNTIL WK-C-AGENT-SCAN-IX > WK-C-AGENT-USED
033000              OR WK-C-AGENT-FOUND-YES
033100              OR WK-C-AGENT-STOP-YES.
033200     IF WK-C-AGENT-FOUND-YES
033300        GO TO D111-EX.
033400     IF WK-C-AGENT-STOP-YES
033500        COMPUTE WK-C-AGENT-SCAN-IX = WK-C-AGENT-SCAN-IX - 1
033600     END-IF.
033700     PERFORM D113-SHIFT-AGENT THRU D113-EX
033800        VARYING WK-C-AGENT-SHIFT-IX FROM WK-C-AGENT-USED BY -1
033900           UNTIL WK-C-AGENT-SHIFT-IX < WK-C-AGENT-SCAN-IX.
034000     MOVE TKBSLV-AGENT-ID OF WK-C-TKBSLVIN
034100        TO WK-C-AGENT-ID(WK-C-AGENT-SCAN-IX).
034200     MOVE ZERO TO WK-C-AGENT-TICKETS(WK-C-AGENT-SCAN-IX).
034300     MOVE ZERO TO WK-C-AGENT-RESP-SUM(WK-C-AGENT-SCAN-IX).
034400     MOVE ZERO TO WK-C-AGENT-RESP-CNT(WK-C-AGENT-SCAN-IX).
034500     ADD 1 TO WK-C-AGENT-USED.
034600     SET WK-C-AGENT-NX TO WK-C-AGENT-SCAN-IX.
034700 D111-EX.
034800     EXIT.
034900
035000 D112-SCAN-AGENT.
035100     IF WK-C-AGENT-ID(WK-C-AGENT-SCAN-IX) =
035200           TKBSLV-AGENT-ID OF WK-C-TKBSLVIN
035300        SET WK-C-AGENT-NX TO WK-C-AGENT-SCAN-IX
035400        MOVE "Y" TO WK-C-AGENT-FOUND
035500     ELSE
035600        IF WK-C-AGENT-ID(WK-C-AGENT-SCAN-IX) >
035700              TKBSLV-AGENT-ID OF WK-C-TKBSLVIN
035800           MOVE "Y" TO WK-C-AGENT-STOP
035900        END-IF
036000     END-IF.
036100 D112-EX.
036200     EXIT.
036300
036400 D113-SHIFT-AGENT.
036500     MOVE WK-C-AGENT-ENTRY(WK-C-AGENT-SHIFT-IX)
036600        TO WK-C-AGENT-ENTRY(WK-C-AGENT-SHIFT-IX + 1).
036700 D113-EX.
036800     EXIT.
036900
037000*---------------------------------------------------------------*
037100*    SAME TECHNIQUE AS D110 ABOVE, APPLIED TO THE STATUS TABLE.
037200*---------------------------------------------------------------*
037300 D120-ACCUM-STATUS.
037400     PERFORM D121-FIND-OR-INSERT-STATUS THRU D121-EX.
037500     ADD 1 TO WK-C-STATUS-TICKETS(WK-C-STATUS-NX).
037600     ADD 1 TO WK-C-STATUS-TOTAL.
037700 D120-EX.
037800     EXIT.
037900
038000 D121-FIND-OR-INSERT-STATUS.
038100     MOVE "N" TO WK-C-STATUS-FOUND.
038200     MOVE "N" TO WK-C-STATUS-STOP.
038300     PERFORM D122-SCAN-STATUS THRU D122-EX
038400        VARYING WK-C-STATUS-SCAN-IX FROM 1 BY 1
038500           UNTIL WK-C-STATUS-SCAN-IX > WK-C-STATUS-USED
038600              OR WK-C-STATUS-FOUND-YES
038700              OR WK-C-STATUS-STOP-YES.
038800     IF WK-C-STATUS-FOUND-YES
038900        GO TO D121-EX.
039000     IF WK-C-STATUS-STOP-YES
039100        COMPUTE WK-C-STATUS-SCAN-IX = WK-C-STATUS-SCAN-IX - 1
039200     END-IF.
039300     PERFORM D123-SHIFT-STATUS THRU D123-EX
039400        VARYING WK-C-STATUS-SHIFT-IX FROM WK-C-STATUS-USED BY -1
039500           UNTIL WK-C-STATUS-SHIFT-IX < WK-C-STATUS-SCAN-IX.
039600     MOVE TKBSLV-STATUS OF WK-C-TKBSLVIN
039700        TO WK-C-STATUS-VALUE(WK-C-STATUS-SCAN-IX).
039800     MOVE ZERO TO WK-C-STATUS-TICKETS(WK-C-STATUS-SCAN-IX).
039900     ADD 1 TO WK-C-STATUS-USED.
040000     SET WK-C-STATUS-NX TO WK-C-STATUS-SCAN-IX.
040100 D121-EX.
040200     EXIT.
040300
040400 D122-SCAN-STATUS.
040500     IF WK-C-STATUS-VALUE(WK-C-STATUS-SCAN-IX) =
040600           TKBSLV-STATUS OF WK-C-TKBSLVIN
040700        SET WK-C-STATUS-NX TO WK-C-STATUS-SCAN-IX
040800        MOVE "Y" TO WK-C-STATUS-FOUND
040900     ELSE
041000        IF WK-C-STATUS-VALUE(WK-C-STATUS-SCAN-IX) >
041100              TKBSLV-STATUS OF WK-C-TKBSLVIN
041200           MOVE "Y" TO WK-C-STATUS-STOP
041300        END-IF
041400     END-IF.
041500 D122-EX.
041600     EXIT.
041700
041800 D123-SHIFT-STATUS.
041900     MOVE WK-C-STATUS-ENTRY(WK-C-STATUS-SHIFT-IX)
042000        TO WK-C-STATUS-ENTRY(WK-C-STATUS-SHIFT-IX + 1).
042100 D123-EX.
042200     EXIT.
042300
042400*---------------------------------------------------------------*
042500*    SENTIMENT-SCORE >= +0.5000 IS POSITIVE, <= -0.5000 IS
042600*    NEGATIVE, EVERYTHING ELSE - INCLUDING A SCORE THAT WAS
042700*    NOT NUMERIC ON THE FEED - IS NEUTRAL.
042800*---------------------------------------------------------------*
042900 D130-ACCUM-SENTIMENT.
043000     IF TKBSLV-SENTIMENT-SCORE OF WK-C-TKBSLVIN NOT NUMERIC
043100        MOVE 2 TO WK-C-SENT-IX
043200     ELSE
043300        IF TKBSLV-SENTIMENT-SCORE OF WK-C-TKBSLVIN >= 0.5
043400           MOVE 3 TO WK-C-SENT-IX
043500        ELSE
043600           IF TKBSLV-SENTIMENT-SCORE OF WK-C-TKBSLVIN <= -0.5
043700              MOVE 1 TO WK-C-SENT-IX
043800           ELSE
043900              MOVE 2 TO WK-C-SENT-IX
044000           END-IF
044100        END-IF
044200     END-IF.
044300     ADD 1 TO WK-C-SENT-COUNT(WK-C-SENT-IX).
044400     ADD 1 TO WK-C-SENT-TOTAL.
044500 D130-EX.
044600     EXIT.
044700
044800*---------------------------------------------------------------*
044900 E100-WRITE-AGENT-SUMMARY.
045000*---------------------------------------------------------------*
045100     PERFORM E110-WRITE-ONE-AGENT THRU E110-EX
045200        VARYING WK-C-AGENT-NX FROM 1 BY 1
045300           UNTIL WK-C-AGENT-NX > WK-C-AGENT-USED.
045400 E199-WRITE-AGENT-SUMMARY-EX.
045500     EXIT.
045600
045700 E110-WRITE-ONE-AGENT.
045800     MOVE WK-C-AGENT-ID(WK-C-AGENT-NX)
045900        TO TKBGPA-AGENT-ID OF WK-C-TKBGPAOT.
046000     MOVE WK-C-AGENT-TICKETS(WK-C-AGENT-NX)
046100        TO TKBGPA-TICKETS-COUNT OF WK-C-TKBGPAOT.
046200     WRITE WK-C-TKBGPAOT.
046300 E110-EX.
046400     EXIT.
046500
046600*---------------------------------------------------------------*
046700 E200-WRITE-STATUS-SUMMARY.
046800*---------------------------------------------------------------*
046900     PERFORM E210-WRITE-ONE-STATUS THRU E210-EX
047000        VARYING WK-C-STATUS-NX FROM 1 BY 1
047100           UNTIL WK-C-STATUS-NX > WK-C-STATUS-USED.
047200 E299-WRITE-STATUS-SUMMARY-EX.
047300     EXIT.
047400
047500 E210-WRITE-ONE-STATUS.
047600     MOVE WK-C-STATUS-VALUE(WK-C-STATUS-NX)
047700        TO TKBGBS-STATUS OF WK-C-TKBGBSOT.
047800     MOVE WK-C-STATUS-TICKETS(WK-C-STATUS-NX)
047900        TO TKBGBS-TICKETS-COUNT OF WK-C-TKBGBSOT.
048000     WRITE WK-C-TKBGBSOT.
048100 E210-EX.
048200     EXIT.
048300
048400*---------------------------------------------------------------*
048500 E300-WRITE-SENTIMENT-SUMMARY.
048600*---------------------------------------------------------------*
048700     PERFORM E310-WRITE-ONE-SENTIMENT THRU E310-EX
048800        VARYING WK-C-SENT-IX FROM 1 BY 1
048900           UNTIL WK-C-SENT-IX > 3.
049000 E399-WRITE-SENTIMENT-SUMMARY-EX.
049100     EXIT.
049200
049300 E310-WRITE-ONE-SENTIMENT.
049400     MOVE WK-C-SENT-LABEL(WK-C-SENT-IX)
049500        TO TKBGSB-SENTIMENT-LABEL OF WK-C-TKBGSBOT.
049600     MOVE WK-C-SENT-COUNT(WK-C-SENT-IX)
049700        TO TKBGSB-COUNT OF WK-C-TKBGSBOT.
049800     WRITE WK-C-TKBGSBOT.
049900 E310-EX.
050000     EXIT.
050100
050200*---------------------------------------------------------------*
050300*    AN AGENT WITH NO KNOWN RESPONSE TIME CARRIES +0.0000.
050400*---------------------------------------------------------------*
050500 E400-WRITE-AVG-RESPONSE-SUMMARY.
050600*---------------------------------------------------------------*
050700     PERFORM E410-WRITE-ONE-AVG THRU E410-EX
050800        VARYING WK-C-AGENT-NX FROM 1 BY 1
050900           UNTIL WK-C-AGENT-NX > WK-C-AGENT-USED.
051000 E499-WRITE-AVG-RESPONSE-SUMMARY-EX.
051100     EXIT.
051200
051300 E410-WRITE-ONE-AVG.
051400     MOVE WK-C-AGENT-ID(WK-C-AGENT-NX)
051500        TO TKBGAR-AGENT-ID OF WK-C-TKBGAROT.
051600     IF WK-C-AGENT-RESP-CNT(WK-C-AGENT-NX) > 0
051700        COMPUTE TKBGAR-AVG-RESPONSE-TIME-HOURS
051800                OF WK-C-TKBGAROT ROUNDED =
051900           WK-C-AGENT-RESP-SUM(WK-C-AGENT-NX) /
052000           WK-C-AGENT-RESP-CNT(WK-C-AGENT-NX)
052100     ELSE
052200        MOVE 0 TO TKBGAR-AVG-RESPONSE-TIME-HOURS
052300                  OF WK-C-TKBGAROT
052400     END-IF.
052500     WRITE WK-C-TKBGAROT.
052600 E410-EX.
052700     EXIT.
052800
052900*---------------------------------------------------------------*
053000*    TKB3088 - THE COMBINED FILE CARRIES ALL FOUR METRICS IN      TKB3088 
053100*    THE FIXED ORDER AGENT-COUNT, STATUS-COUNT, SENTIMENT-COUNT,
053200*    AVG-RESPONSE - EACH METRIC ASCENDING BY ITS OWN KEY.
053300*---------------------------------------------------------------*
053400 F100-RECONCILE-TOTALS.
053500*---------------------------------------------------------------*
053600     PERFORM F110-SUMMARY-AGENT THRU F110-EX
053700        VARYING WK-C-AGENT-NX FROM 1 BY 1
053800           UNTIL WK-C-AGENT-NX > WK-C-AGENT-USED.
053900     PERFORM F120-SUMMARY-STATUS THRU F120-EX
054000        VARYING WK-C-STATUS-NX FROM 1 BY 1
054100           UNTIL WK-C-STATUS-NX > WK-C-STATUS-USED.
054200     PERFORM F130-SUMMARY-SENTIMENT THRU F130-EX
054300        VARYING WK-C-SENT-IX FROM 1 BY 1
054400           UNTIL WK-C-SENT-IX > 3.
054500     PERFORM F140-SUMMARY-AVG THRU F140-EX
054600        VARYING WK-C-AGENT-NX FROM 1 BY 1
054700           UNTIL WK-C-AGENT-NX > WK-C-AGENT-USED.
054800     DISPLAY "TKBGLD01 - RECORDS READ         " WK-C-SLV-READ.
054900     DISPLAY "TKBGLD01 - STATUS COUNT TOTAL    " WK-C-STATUS-TOTAL.
055000     DISPLAY "TKBGLD01 - SENTIMENT COUNT TOTAL " WK-C-SENT-TOTAL.
055100     IF WK-C-STATUS-TOTAL = WK-C-SENT-TOTAL
055200        AND WK-C-SENT-TOTAL = WK-C-SLV-READ
055300        DISPLAY "TKBGLD01 - CONTROL TOTALS BALANCE - OK"
055400     ELSE
055500        DISPLAY "TKBGLD01 - CONTROL TOTALS OUT OF BALANCE"
055600     END-IF.
055700 F199-RECONCILE-TOTALS-EX.
055800     EXIT.
055900
056000 F110-SUMMARY-AGENT.
056100     MOVE WK-C-METRIC-NAME(1)
056200        TO TKBGSM-METRIC OF WK-C-TKBGSMOT.
056300     MOVE WK-C-AGENT-ID(WK-C-AGENT-NX)
056400        TO TKBGSM-KEY OF WK-C-TKBGSMOT.
056500     MOVE WK-C-AGENT-TICKETS(WK-C-AGENT-NX) TO WK-C-FMT-COUNT.
056600     MOVE WK-C-FMT-COUNT TO TKBGSM-VALUE OF WK-C-TKBGSMOT.
056700     WRITE WK-C-TKBGSMOT.
056800 F110-EX.
056900     EXIT.
057000
057100 F120-SUMMARY-STATUS.
057200     MOVE WK-C-METRIC-NAME(2)
057300        TO TKBGSM-METRIC OF WK-C-TKBGSMOT.
057400     MOVE WK-C-STATUS-VALUE(WK-C-STATUS-NX)
057500        TO TKBGSM-KEY OF WK-C-TKBGSMOT.
057600     MOVE WK-C-STATUS-TICKETS(WK-C-STATUS-NX) TO WK-C-FMT-COUNT.
057700     MOVE WK-C-FMT-COUNT TO TKBGSM-VALUE OF WK-C-TKBGSMOT.
057800     WRITE WK-C-TKBGSMOT.
057900 F120-EX.
058000     EXIT.
058100
058200 F130-SUMMARY-SENTIMENT.
058300     MOVE WK-C-METRIC-NAME(3)
058400        TO TKBGSM-METRIC OF WK-C-TKBGSMOT.
058500     MOVE WK-C-SENT-LABEL(WK-C-SENT-IX)
058600        TO TKBGSM-KEY OF WK-C-TKBGSMOT.
058700     MOVE WK-C-SENT-COUNT(WK-C-SENT-IX) TO WK-C-FMT-COUNT.
058800     MOVE WK-C-FMT-COUNT TO TKBGSM-VALUE OF WK-C-TKBGSMOT.
058900     WRITE WK-C-TKBGSMOT.
059000 F130-EX.
059100     EXIT.
059200
059300 F140-SUMMARY-AVG.
059400     MOVE WK-C-METRIC-NAME(4)
059500        TO TKBGSM-METRIC OF WK-C-TKBGSMOT.
059600     MOVE WK-C-AGENT-ID(WK-C-AGENT-NX)
059700        TO TKBGSM-KEY OF WK-C-TKBGSMOT.
059800     IF WK-C-AGENT-RESP-CNT(WK-C-AGENT-NX) > 0
059900        COMPUTE WK-C-FMT-AVG ROUNDED =
060000           WK-C-AGENT-RESP-SUM(WK-C-AGENT-NX) /
060100           WK-C-AGENT-RESP-CNT(WK-C-AGENT-NX)
060200     ELSE
060300        MOVE 0 TO WK-C-FMT-AVG
060400     END-IF.
060500     MOVE WK-C-FMT-AVG TO TKBGSM-VALUE OF WK-C-TKBGSMOT.
060600     WRITE WK-C-TKBGSMOT.
060700 F140-EX.
060800     EXIT.
060900
061000*---------------------------------------------------------------*
061100*                   PROGRAM SUBROUTINE                         *
061200*---------------------------------------------------------------*
061300 Y900-ABNORMAL-TERMINATION.
061400     PERFORM Z000-END-PROGRAM-ROUTINE
061500        THRU Z999-END-PROGRAM-ROUTINE-EX.
061600     GOBACK.
061700
061800 Z000-END-PROGRAM-ROUTINE.
061900     IF WK-C-SLV-OPENED-YES
062000        CLOSE TKBSLVIN
062100        IF NOT WK-C-SUCCESSFUL
062200           DISPLAY "TKBGLD01 - CLOSE FILE ERROR - TKBSLVOT"
062300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
062400        END-IF
062500     END-IF.
062600     CLOSE TKBGPAOT TKBGBSOT TKBGSBOT TKBGAROT TKBGSMOT.
062700     IF NOT WK-C-SUCCESSFUL
062800        DISPLAY "TKBGLD01 - CLOSE FILE ERROR - GOLD OUTPUT SET"
062900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
063000     DISPLAY "TKBGLD01 - GOLD AGGREGATION COMPLETE".
063100 Z999-END-PROGRAM-ROUTINE-EX.
063200     EXIT.
063300******************************************************************
063400************** END OF PROGRAM SOURCE -  TKBGLD01 ***************
063500******************************************************************
