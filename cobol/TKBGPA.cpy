000100*****************************************************************
000200* TKBGPA - GOLD OUTPUT: TICKETS PER AGENT
000300*****************************************************************
000400* I-O FORMAT: TKBGPAR  FROM FILE TKBGPAOT  OF LIBRARY SUPPLIB
000500* ONE ROW PER DISTINCT NON-BLANK AGENT-ID, ASCENDING AGENT-ID.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* TKB0006 - RKARNIK  - 14/03/1984 - INITIAL VERSION.              TKB0006 
001000*****************************************************************
001100 01  TKBGPA-RECORD.
001200     05  TKBGPA-AGENT-ID              PIC X(08).
001300     05  TKBGPA-TICKETS-COUNT         PIC 9(07).
001400     05  FILLER                       PIC X(15).

