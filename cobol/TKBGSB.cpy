000100*****************************************************************
000200* TKBGSB - GOLD OUTPUT: TICKETS BY SENTIMENT BAND
000300*****************************************************************
000400* I-O FORMAT: TKBGSBR  FROM FILE TKBGSBOT  OF LIBRARY SUPPLIB
000500* ONE ROW PER LABEL - POSITIVE, NEUTRAL, NEGATIVE.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* TKB0008 - RKARNIK  - 14/03/1984 - INITIAL VERSION.              TKB0008 
001000*****************************************************************
001100 01  TKBGSB-RECORD.
001200     05  TKBGSB-SENTIMENT-LABEL       PIC X(08).
001300     05  TKBGSB-COUNT                 PIC 9(07).
001400     05  FILLER                       PIC X(15).

