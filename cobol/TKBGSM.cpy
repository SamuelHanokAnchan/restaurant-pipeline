000100*****************************************************************
000200* TKBGSM - GOLD OUTPUT: COMBINED METRIC/KEY/VALUE SUMMARY
000300*****************************************************************
000400* I-O FORMAT: TKBGSMR  FROM FILE TKBGSMOT  OF LIBRARY SUPPLIB
000500* ONE ROW PER (METRIC, KEY, VALUE) TRIPLE, IN THE ORDER
000600* TICKETS-PER-AGENT / TICKETS-BY-STATUS / TICKETS-BY-SENTIMENT /
000700* AVG-RESPONSE-TIME-PER-AGENT.
000800*****************************************************************
000900* HISTORY OF MODIFICATION:
001000*****************************************************************
001100* TKB0010 - RKARNIK  - 14/03/1984 - INITIAL VERSION.              TKB0010 
001200*****************************************************************
001300 01  TKBGSM-RECORD.
001400     05  TKBGSM-METRIC                PIC X(30).
001500     05  TKBGSM-KEY                   PIC X(12).
001600     05  TKBGSM-VALUE                 PIC X(14).
001700*        COUNTS RIGHT-JUSTIFIED INTEGER TEXT, AVERAGES CARRY
001800*        4 DECIMAL DIGITS (SEE TKBGLD01 Z200-FORMAT-VALUE).
001900     05  FILLER                       PIC X(04).

