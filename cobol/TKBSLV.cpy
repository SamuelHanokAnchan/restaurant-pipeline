000100*****************************************************************
000200* TKBSLV - SILVER RECORD (BRONZE + DERIVATION, TICKET ROWS ONLY)
000300*****************************************************************
000400* I-O FORMAT: TKBSLVR  FROM FILE TKBSLVOT  OF LIBRARY SUPPLIB
000500*
000600* OUTPUT OF TKBSLV01, INPUT TO TKBGLD01. ONLY ROWS THAT SURVIVE
000700* THE TICKET-ID FILTER IN TKBSLV01 ARE WRITTEN HERE, SO EVERY
000800* ROW ON THIS FILE IS A TICKET ROW.
000900*****************************************************************
001000* HISTORY OF MODIFICATION:
001100*****************************************************************
001200* TKB0005 - RKARNIK  - 14/03/1984 - INITIAL VERSION.              TKB0005 
001300*****************************************************************
001400 01  TKBSLV-RECORD.
001500     05  TKBSLV-SRC                   PIC X(10).
001600     05  TKBSLV-TICKET-ID             PIC X(12).
001700     05  TKBSLV-AGENT-ID              PIC X(08).
001800     05  TKBSLV-STATUS                PIC X(12).
001900     05  TKBSLV-SENTIMENT-SCORE       PIC S9(1)V9(4)
002000                                      SIGN LEADING SEPARATE.
002100     05  TKBSLV-FIRST-RESPONSE-AT     PIC X(19).
002200     05  TKBSLV-RESOLVED-AT           PIC X(19).
002300     05  TKBSLV-REC-KEY               PIC X(12).
002400     05  TKBSLV-REC-DATA              PIC X(60).
002500     05  TKBSLV-RESPONSE-TIME-HOURS   PIC S9(5)V9(4) COMP-3.
002600*        (RESOLVED-AT - FIRST-RESPONSE-AT) IN HOURS. SEE
002700*        TKBSLV-RESPONSE-TIME-VALID BEFORE TRUSTING THIS FIELD.
002800     05  TKBSLV-RESPONSE-TIME-VALID   PIC X(01).
002900*        "Y" IF COMPUTED, "N" IF EITHER TIMESTAMP WAS UNKNOWN.
003000     05  FILLER                       PIC X(02).

