000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.     TKBSLV01.
000400 AUTHOR.         R KARNIK.
000500 INSTALLATION.   CORPORATE SUPPORT SYSTEMS - BATCH.
000600 DATE-WRITTEN.   21 MAR 1984.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  SILVER CLEANSE STEP OF THE NIGHTLY SUPPORT-TICKET
001100*               BATCH.  READS THE BRONZE STAGING FILE, PARSES
001200*               FIRST-RESPONSE-AT AND RESOLVED-AT, DERIVES THE
001300*               RESPONSE TIME IN HOURS WHEN BOTH TIMESTAMPS ARE
001400*               KNOWN, AND DROPS ANY ROW WHOSE TICKET-ID IS
001500*               BLANK (WHICH REMOVES THE REFERENCE-EXTRACT ROWS
001600*               AS WELL AS BAD TICKET ROWS).  THE ELAPSED-TIME
001700*               ARITHMETIC IS DONE BY HAND - NO INTRINSIC DATE
001800*               FUNCTIONS ARE AVAILABLE ON THIS COMPILER.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* TKB2001 - RKARNIK  - 21/03/1984 - INITIAL VERSION.              TKB2001 
002400* TKB2017 - MDSOUZA  - 04/06/1987 - CENTURY TABLE DRIVEN LEAP-YEARTKB2017 
002500*                       TEST REPLACED A HARD-CODED 4-YEAR CYCLE.  TKB2017 
002600* TKB2033 - PLAWLOR  - 09/10/1993 - NEGATIVE RESPONSE TIMES NO    TKB2033 
002700*                       LONGER FORCED TO ZERO - CARRIED AS-IS.    TKB2033 
002800* TKB2077 - JALDANA  - 22/05/1998 - Y2K: 4-DIGIT YEAR ASSUMED     TKB2077 
002900*                       THROUGHOUT - NO 2-DIGIT WINDOWING USED.   TKB2077 
003000* TKB2081 - JALDANA  - 03/02/1999 - Y2K FOLLOW-UP - CONFIRMED     TKB2081 
003100*                       CENTURY/400-YEAR LEAP RULE AT YEAR 2000.  TKB2081 
003200* TKB2110 - SVORHEES - 14/08/2002 - REQ 4488 - BEFORE/AFTER       TKB2110
003300*                       FILTER COUNTS ADDED TO COMPLETION DISPLAY.TKB2110
003400* TKB2118 - DTANAKA  - 06/11/2004 - REQ 4601 - DAY-OF-MONTH RANGE TKB2118
003500*                       CHECK NOW USES A DAYS-IN-MONTH TABLE       TKB2118
003600*                       INSTEAD OF A FLAT 1-31 TEST, SO A FEB      TKB2118
003700*                       30 OR APR 31 NO LONGER SLIPS THROUGH.      TKB2118
003800*-----------------------------------------------------------------
003900 EJECT
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200*****************************************************************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-AS400.
004500 OBJECT-COMPUTER.   IBM-AS400.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS TKB-NUMERIC-CLASS IS "0" THRU "9"
004900     UPSI-0 IS TKB-RERUN-SWITCH.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TKBBRZIN  ASSIGN TO TKBBRZOT
005300            ORGANIZATION    IS SEQUENTIAL
005400            FILE STATUS     IS WK-C-FILE-STATUS.
005500     SELECT TKBSLVOT  ASSIGN TO TKBSLVOT
005600            ORGANIZATION    IS SEQUENTIAL
005700            FILE STATUS     IS WK-C-FILE-STATUS.
005800*
005900 EJECT
006000*****************
006100 DATA DIVISION.
006200*****************
006300 FILE SECTION.
006400******************
006500 FD  TKBBRZIN
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS WK-C-TKBBRZIN.
006800 01  WK-C-TKBBRZIN.
006900     COPY TKBBRZ REPLACING TKBBRZ-RECORD BY WK-C-TKBBRZIN.
007000
007100 FD  TKBSLVOT
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS WK-C-TKBSLVOT.
007400 01  WK-C-TKBSLVOT.
007500     COPY TKBSLV REPLACING TKBSLV-RECORD BY WK-C-TKBSLVOT.
007600*
007700*************************
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER                       PIC X(24)  VALUE
008100     "** PROGRAM TKBSLV01 **".
008200
008300* ------------------ PROGRAM WORKING STORAGE -------------------*
008400 01  WK-C-COMMON.
008500     COPY TKBCOM.
008600
008700* ---- GENERIC TIMESTAMP SCRATCH AREA (ONE TIMESTAMP AT A TIME) -*
008800 01  WK-C-TS-RAW                  PIC X(19).
008900 01  WK-C-TS-PARTS REDEFINES WK-C-TS-RAW.
009000     05  WK-C-TS-YYYY              PIC X(04).
009100     05  FILLER                    PIC X(01).
009200     05  WK-C-TS-MM                PIC X(02).
009300     05  FILLER                    PIC X(01).
009400     05  WK-C-TS-DD                PIC X(02).
009500     05  FILLER                    PIC X(01).
009600     05  WK-C-TS-HH                PIC X(02).
009700     05  FILLER                    PIC X(01).
009800     05  WK-C-TS-MI                PIC X(02).
009900     05  FILLER                    PIC X(01).
010000     05  WK-C-TS-SS                PIC X(02).
010100
010200 01  WK-C-TS-NUM.
010300     05  WK-C-TS-YYYY-N            PIC 9(04).
010400     05  WK-C-TS-MM-N              PIC 9(02).
010500     05  WK-C-TS-DD-N              PIC 9(02).
010600     05  WK-C-TS-HH-N              PIC 9(02).
010700     05  WK-C-TS-MI-N              PIC 9(02).
010800     05  WK-C-TS-SS-N              PIC 9(02).
010900     05  FILLER                    PIC X(04).
011000
011100 01  WK-C-TS-RESULT.
011200     05  WK-C-TS-VALID             PIC X(01) VALUE "N".
011300         88  WK-C-TS-VALID-YES         VALUE "Y".
011400     05  WK-C-TS-SECONDS           PIC S9(11) COMP VALUE ZERO.
011500     05  FILLER                    PIC X(04).
011600
011700* ---- CUMULATIVE DAYS-BEFORE-MONTH TABLE (NON-LEAP YEAR) ------*
011800 01  WK-C-CUM-DAYS-LITERAL.
011900     05  FILLER                    PIC 9(03) VALUE 000.
012000     05  FILLER                    PIC 9(03) VALUE 031.
012100     05  FILLER                    PIC 9(03) VALUE 059.
012200     05  FILLER                    PIC 9(03) VALUE 090.
012300     05  FILLER                    PIC 9(03) VALUE 120.
012400     05  FILLER                    PIC 9(03) VALUE 151.
012500     05  FILLER                    PIC 9(03) VALUE 181.
012600     05  FILLER                    PIC 9(03) VALUE 212.
012700     05  FILLER                    PIC 9(03) VALUE 243.
012800     05  FILLER                    PIC 9(03) VALUE 273.
012900     05  FILLER                    PIC 9(03) VALUE 304.
013000     05  FILLER                    PIC 9(03) VALUE 334.
013100 01  WK-C-CUM-DAYS-TABLE REDEFINES WK-C-CUM-DAYS-LITERAL.
013200     05  WK-C-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.
013300*
013400* ---- DAYS-IN-MONTH TABLE (NON-LEAP YEAR, FEBRUARY BUMPED BY 1) -*
013500 01  WK-C-DAYS-IN-MONTH-LITERAL.
013600     05  FILLER                    PIC 9(02) VALUE 31.
013700     05  FILLER                    PIC 9(02) VALUE 28.
013800     05  FILLER                    PIC 9(02) VALUE 31.
013900     05  FILLER                    PIC 9(02) VALUE 30.
014000     05  FILLER                    PIC 9(02) VALUE 31.
014100     05  FILLER                    PIC 9(02) VALUE 30.
014200     05  FILLER                    PIC 9(02) VALUE 31.
014300     05  FILLER                    PIC 9(02) VALUE 31.
014400     05  FILLER                    PIC 9(02) VALUE 30.
014500     05  FILLER                    PIC 9(02) VALUE 31.
014600     05  FILLER                    PIC 9(02) VALUE 30.
014700     05  FILLER                    PIC 9(02) VALUE 31.
014800 01  WK-C-DAYS-IN-MONTH-TABLE REDEFINES WK-C-DAYS-IN-MONTH-LITERAL.
014900     05  WK-C-DAYS-IN-MONTH        PIC 9(02) OCCURS 12 TIMES.
015000*       TKB2118 - REQ 4601 - DAY-OF-MONTH RANGE CHECK NOW USES    TKB2118
015100*                 THIS TABLE INSTEAD OF A FLAT 1-31 TEST, SO      TKB2118
015200*                 30-DAY AND FEBRUARY MONTHS ARE CAUGHT TOO.      TKB2118
015300
015400* ---- RESPONSE-TIME WORKING FIELDS -----------------------------*
015500 01  WK-C-RESP-WORK.
015600     05  WK-C-FR-SECONDS           PIC S9(11) COMP VALUE ZERO.
015700     05  WK-C-FR-VALID             PIC X(01) VALUE "N".
015800     05  WK-C-RS-SECONDS           PIC S9(11) COMP VALUE ZERO.
015900     05  WK-C-RS-VALID             PIC X(01) VALUE "N".
016000     05  WK-C-RESP-HOURS           PIC S9(05)V9(04) COMP-3.
016100     05  WK-C-RESP-VALID           PIC X(01) VALUE "N".
016200     05  FILLER                    PIC X(06).
016300
016400* ---- DATE-ARITHMETIC SCRATCH -----------------------------------*
016500 01  WK-C-DATE-WORK.
016600     05  WK-C-YM1                  PIC S9(07) COMP.
016700     05  WK-C-DIV4                 PIC S9(07) COMP.
016800     05  WK-C-DIV100               PIC S9(07) COMP.
016900     05  WK-C-DIV400               PIC S9(07) COMP.
017000     05  WK-C-REM4                 PIC S9(07) COMP.
017100     05  WK-C-REM100               PIC S9(07) COMP.
017200     05  WK-C-REM400               PIC S9(07) COMP.
017300     05  WK-C-DAYS-BEFORE-YEAR     PIC S9(09) COMP.
017400     05  WK-C-DAY-OF-YEAR          PIC S9(07) COMP.
017500     05  WK-C-TOTAL-DAYS           PIC S9(09) COMP.
017600     05  WK-C-LEAP-YEAR            PIC X(01) VALUE "N".
017700         88  WK-C-LEAP-YEAR-YES        VALUE "Y".
017800     05  WK-C-MONTH-MAX-DD         PIC 9(02) COMP.
017900     05  FILLER                    PIC X(04).
018000     05  FILLER                    PIC X(06).
018100
018200 01  WK-C-COUNTS.
018300     05  WK-C-BEFORE-FILTER        PIC S9(09) COMP VALUE ZERO.
018400     05  WK-C-AFTER-FILTER         PIC S9(09) COMP VALUE ZERO.
018500     05  WK-C-KEEP-FLAG            PIC X(01) VALUE "N".
018600         88  WK-C-KEEP-FLAG-YES        VALUE "Y".
018700     05  WK-C-BRONZE-EOF           PIC X(01) VALUE "N".
018800         88  WK-C-BRONZE-EOF-YES       VALUE "Y".
018900     05  WK-C-BRZ-OPENED           PIC X(01) VALUE "N".
019000         88  WK-C-BRZ-OPENED-YES       VALUE "Y".
019100     05  WK-C-SLV-OPENED           PIC X(01) VALUE "N".
019200         88  WK-C-SLV-OPENED-YES       VALUE "Y".
019300     05  FILLER                    PIC X(04).
019400
019500 EJECT
019600*****************
019700 LINKAGE SECTION.
019800*****************
019900 01  WK-C-TKBSLV01-RECORD.
020000     05  WK-C-TKBSLV01-RETURN-CD  PIC X(02).
020100*        SPACES = GOOD COMPLETION, "ER" = ABNORMAL TERMINATION.
020200     05  FILLER                   PIC X(08).
020300
020400 EJECT
020500********************************************
020600 PROCEDURE DIVISION USING WK-C-TKBSLV01-RECORD.
020700********************************************
020800 MAIN-MODULE.
020900     MOVE SPACES TO WK-C-TKBSLV01-RETURN-CD.
021000     PERFORM A000-OPEN-FILES
021100        THRU A099-OPEN-FILES-EX.
021200     PERFORM C100-PROCESS-BRONZE
021300        THRU C199-PROCESS-BRONZE-EX.
021400     PERFORM Z000-END-PROGRAM-ROUTINE
021500        THRU Z999-END-PROGRAM-ROUTINE-EX.
021600     GOBACK.
021700
021800*---------------------------------------------------------------*
021900 A000-OPEN-FILES.
022000*---------------------------------------------------------------*
022100     OPEN INPUT TKBBRZIN.
022200     IF WK-C-RECORD-NOT-FOUND
022300        DISPLAY "TKBSLV01 - BRONZE FILE NOT FOUND - TKBBRZOT"
022400        DISPLAY "TKBSLV01 - SILVER CLEANSE CANNOT PROCEED"
022500        MOVE "ER" TO WK-C-TKBSLV01-RETURN-CD
022600        GO TO Y900-ABNORMAL-TERMINATION.
022700     IF NOT WK-C-SUCCESSFUL
022800        DISPLAY "TKBSLV01 - OPEN FILE ERROR - TKBBRZOT"
022900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023000        MOVE "ER" TO WK-C-TKBSLV01-RETURN-CD
023100        GO TO Y900-ABNORMAL-TERMINATION.
023200     MOVE "Y" TO WK-C-BRZ-OPENED.
023300     OPEN OUTPUT TKBSLVOT.
023400     IF NOT WK-C-SUCCESSFUL
023500        DISPLAY "TKBSLV01 - OPEN FILE ERROR - TKBSLVOT"
023600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023700        MOVE "ER" TO WK-C-TKBSLV01-RETURN-CD
023800        GO TO Y900-ABNORMAL-TERMINATION.
023900     MOVE "Y" TO WK-C-SLV-OPENED.
024000 A099-OPEN-FILES-EX.
024100     EXIT.
024200
024300*---------------------------------------------------------------*
024400 C100-PROCESS-BRONZE.
024500*---------------------------------------------------------------*
024600     PERFORM C110-READ-BRONZE THRU C110-EX
024700        UNTIL WK-C-BRONZE-EOF-YES.
024800     DISPLAY "TKBSLV01 - RECORDS READ BEFORE FILTER  "
024900             WK-C-BEFORE-FILTER.
025000     DISPLAY "TKBSLV01 - RECORDS WRITTEN AFTER FILTER "
025100             WK-C-AFTER-FILTER.
025200 C199-PROCESS-BRONZE-EX.
025300     EXIT.
025400
025500 C110-READ-BRONZE.
025600     READ TKBBRZIN
025700        AT END MOVE "Y" TO WK-C-BRONZE-EOF.
025800     IF NOT WK-C-BRONZE-EOF-YES
025900        ADD 1 TO WK-C-BEFORE-FILTER
026000        PERFORM D100-PARSE-TIMESTAMPS
026100           THRU D100-EX
026200        PERFORM D200-COMPUTE-RESPONSE-TIME
026300           THRU D200-EX
026400        PERFORM D300-TICKET-FILTER-TEST
026500           THRU D300-EX
026600        IF WK-C-KEEP-FLAG-YES
026700           PERFORM E100-WRITE-SILVER
026800              THRU E100-EX
026900           ADD 1 TO WK-C-AFTER-FILTER
027000        END-IF
027100     END-IF.
027200 C110-EX.
027300     EXIT.
027400
027500*---------------------------------------------------------------*
027600 D100-PARSE-TIMESTAMPS.
027700*---------------------------------------------------------------*
027800     MOVE TKBBRZ-FIRST-RESPONSE-AT OF WK-C-TKBBRZIN
027900                                     TO WK-C-TS-RAW.
028000     PERFORM D110-PARSE-ONE-TIMESTAMP THRU D110-EX.
028100     MOVE WK-C-TS-SECONDS           TO WK-C-FR-SECONDS.
028200     MOVE WK-C-TS-VALID             TO WK-C-FR-VALID.
028300
028400     MOVE TKBBRZ-RESOLVED-AT OF WK-C-TKBBRZIN
028500                                     TO WK-C-TS-RAW.
028600     PERFORM D110-PARSE-ONE-TIMESTAMP THRU D110-EX.
028700     MOVE WK-C-TS-SECONDS           TO WK-C-RS-SECONDS.
028800     MOVE WK-C-TS-VALID             TO WK-C-RS-VALID.
028900 D100-EX.
029000     EXIT.
029100
029200*---------------------------------------------------------------*
029300*    PARSES WK-C-TS-RAW ("YYYY-MM-DD HH:MM:SS") INTO
029400*    WK-C-TS-SECONDS.  BLANK OR UNPARSEABLE LEAVES
029500*    WK-C-TS-VALID = "N" - NEVER TREATED AS ZERO.
029600*---------------------------------------------------------------*
029700 D110-PARSE-ONE-TIMESTAMP.
029800     MOVE "N" TO WK-C-TS-VALID.
029900     IF WK-C-TS-RAW = SPACES
030000        GO TO D110-EX.
030100     IF WK-C-TS-RAW(5:1) NOT = "-"
030200        OR WK-C-TS-RAW(8:1) NOT = "-"
030300        OR WK-C-TS-RAW(11:1) NOT = " "
030400        OR WK-C-TS-RAW(14:1) NOT = ":"
030500        OR WK-C-TS-RAW(17:1) NOT = ":"
030600        GO TO D110-EX.
030700     IF WK-C-TS-YYYY NOT NUMERIC
030800        OR WK-C-TS-MM NOT NUMERIC
030900        OR WK-C-TS-DD NOT NUMERIC
031000        OR WK-C-TS-HH NOT NUMERIC
031100        OR WK-C-TS-MI NOT NUMERIC
031200        OR WK-C-TS-SS NOT NUMERIC
031300        GO TO D110-EX.
031400     MOVE WK-C-TS-YYYY TO WK-C-TS-YYYY-N.
031500     MOVE WK-C-TS-MM   TO WK-C-TS-MM-N.
031600     MOVE WK-C-TS-DD   TO WK-C-TS-DD-N.
031700     MOVE WK-C-TS-HH   TO WK-C-TS-HH-N.
031800     MOVE WK-C-TS-MI   TO WK-C-TS-MI-N.
031900     MOVE WK-C-TS-SS   TO WK-C-TS-SS-N.
032000     IF WK-C-TS-MM-N < 1 OR WK-C-TS-MM-N > 12
032100        GO TO D110-EX.
032200     PERFORM D120-LEAP-YEAR-TEST THRU D120-EX.
032300     MOVE WK-C-DAYS-IN-MONTH(WK-C-TS-MM-N) TO WK-C-MONTH-MAX-DD.
032400     IF WK-C-TS-MM-N = 2 AND WK-C-LEAP-YEAR-YES
032500        ADD 1 TO WK-C-MONTH-MAX-DD.
032600     IF WK-C-TS-DD-N < 1 OR WK-C-TS-DD-N > WK-C-MONTH-MAX-DD
032700        GO TO D110-EX.
032800     COMPUTE WK-C-YM1 = WK-C-TS-YYYY-N - 1.
032900     DIVIDE WK-C-YM1 BY 4   GIVING WK-C-DIV4.
033000     DIVIDE WK-C-YM1 BY 100 GIVING WK-C-DIV100.
033100     DIVIDE WK-C-YM1 BY 400 GIVING WK-C-DIV400.
033200     COMPUTE WK-C-DAYS-BEFORE-YEAR =
033300        (WK-C-YM1 * 365) + WK-C-DIV4 - WK-C-DIV100 + WK-C-DIV400.
033400     COMPUTE WK-C-DAY-OF-YEAR =
033500        WK-C-CUM-DAYS(WK-C-TS-MM-N) + WK-C-TS-DD-N.
033600     IF WK-C-TS-MM-N > 2 AND WK-C-LEAP-YEAR-YES
033700        ADD 1 TO WK-C-DAY-OF-YEAR.
033800     COMPUTE WK-C-TOTAL-DAYS =
033900        WK-C-DAYS-BEFORE-YEAR + WK-C-DAY-OF-YEAR.
034000     COMPUTE WK-C-TS-SECONDS =
034100        (WK-C-TOTAL-DAYS * 86400)
034200        + (WK-C-TS-HH-N * 3600)
034300        + (WK-C-TS-MI-N * 60)
034400        + WK-C-TS-SS-N.
034500     MOVE "Y" TO WK-C-TS-VALID.
034600 D110-EX.
034700     EXIT.
034800
034900*---------------------------------------------------------------*
035000 D120-LEAP-YEAR-TEST.
035100*---------------------------------------------------------------*
035200     MOVE "N" TO WK-C-LEAP-YEAR.
035300     DIVIDE WK-C-TS-YYYY-N BY 4   GIVING WK-C-DIV4
035400                                   REMAINDER WK-C-REM4.
035500     DIVIDE WK-C-TS-YYYY-N BY 100 GIVING WK-C-DIV100
035600                                   REMAINDER WK-C-REM100.
035700     DIVIDE WK-C-TS-YYYY-N BY 400 GIVING WK-C-DIV400
035800                                   REMAINDER WK-C-REM400.
035900     IF WK-C-REM4 = 0 AND (WK-C-REM100 NOT = 0
036000                            OR WK-C-REM400 = 0)
036100        MOVE "Y" TO WK-C-LEAP-YEAR.
036200 D120-EX.
036300     EXIT.
036400
036500*---------------------------------------------------------------*
036600*    TKB2033 - NEGATIVE RESPONSE TIMES ARE CARRIED AS-IS, NOT     TKB2033 
036700*    CLAMPED TO ZERO.
036800*---------------------------------------------------------------*
036900 D200-COMPUTE-RESPONSE-TIME.
037000*---------------------------------------------------------------*
037100     IF WK-C-FR-VALID = "Y" AND WK-C-RS-VALID = "Y"
037200        COMPUTE WK-C-RESP-HOURS =
037300           (WK-C-RS-SECONDS - WK-C-FR-SECONDS) / 3600
037400        MOVE "Y" TO WK-C-RESP-VALID
037500     ELSE
037600        MOVE 0 TO WK-C-RESP-HOURS
037700        MOVE "N" TO WK-C-RESP-VALID
037800     END-IF.
037900 D200-EX.
038000     EXIT.
038100
038200*---------------------------------------------------------------*
038300 D300-TICKET-FILTER-TEST.
038400*---------------------------------------------------------------*
038500     IF TKBBRZ-TICKET-ID OF WK-C-TKBBRZIN = SPACES
038600        MOVE "N" TO WK-C-KEEP-FLAG
038700     ELSE
038800        MOVE "Y" TO WK-C-KEEP-FLAG
038900     END-IF.
039000 D300-EX.
039100     EXIT.
039200
039300*---------------------------------------------------------------*
039400 E100-WRITE-SILVER.
039500*---------------------------------------------------------------*
039600     MOVE TKBBRZ-SRC OF WK-C-TKBBRZIN
039700        TO TKBSLV-SRC OF WK-C-TKBSLVOT.
039800     MOVE TKBBRZ-TICKET-ID OF WK-C-TKBBRZIN
039900        TO TKBSLV-TICKET-ID OF WK-C-TKBSLVOT.
040000     MOVE TKBBRZ-AGENT-ID OF WK-C-TKBBRZIN
040100        TO TKBSLV-AGENT-ID OF WK-C-TKBSLVOT.
040200     MOVE TKBBRZ-STATUS OF WK-C-TKBBRZIN
040300        TO TKBSLV-STATUS OF WK-C-TKBSLVOT.
040400     MOVE TKBBRZ-SENTIMENT-SCORE OF WK-C-TKBBRZIN
040500        TO TKBSLV-SENTIMENT-SCORE OF WK-C-TKBSLVOT.
040600     MOVE TKBBRZ-FIRST-RESPONSE-AT OF WK-C-TKBBRZIN
040700        TO TKBSLV-FIRST-RESPONSE-AT OF WK-C-TKBSLVOT.
040800     MOVE TKBBRZ-RESOLVED-AT OF WK-C-TKBBRZIN
040900        TO TKBSLV-RESOLVED-AT OF WK-C-TKBSLVOT.
041000     MOVE TKBBRZ-REC-KEY OF WK-C-TKBBRZIN
041100        TO TKBSLV-REC-KEY OF WK-C-TKBSLVOT.
041200     MOVE TKBBRZ-REC-DATA OF WK-C-TKBBRZIN
041300        TO TKBSLV-REC-DATA OF WK-C-TKBSLVOT.
041400     MOVE WK-C-RESP-HOURS
041500        TO TKBSLV-RESPONSE-TIME-HOURS OF WK-C-TKBSLVOT.
041600     MOVE WK-C-RESP-VALID
041700        TO TKBSLV-RESPONSE-TIME-VALID OF WK-C-TKBSLVOT.
041800     WRITE WK-C-TKBSLVOT.
041900 E100-EX.
042000     EXIT.
042100
042200*---------------------------------------------------------------*
042300*                   PROGRAM SUBROUTINE                         *
042400*---------------------------------------------------------------*
042500 Y900-ABNORMAL-TERMINATION.
042600     PERFORM Z000-END-PROGRAM-ROUTINE
042700        THRU Z999-END-PROGRAM-ROUTINE-EX.
042800     GOBACK.
042900
043000 Z000-END-PROGRAM-ROUTINE.
043100     IF WK-C-BRZ-OPENED-YES
043200        CLOSE TKBBRZIN
043300        IF NOT WK-C-SUCCESSFUL
043400           DISPLAY "TKBSLV01 - CLOSE FILE ERROR - TKBBRZOT"
043500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043600        END-IF
043700     END-IF.
043800     IF WK-C-SLV-OPENED-YES
043900        CLOSE TKBSLVOT
044000        IF NOT WK-C-SUCCESSFUL
044100           DISPLAY "TKBSLV01 - CLOSE FILE ERROR - TKBSLVOT"
044200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044300        END-IF
044400     END-IF.
044500     DISPLAY "TKBSLV01 - SILVER CLEANSE COMPLETE".
044600 Z999-END-PROGRAM-ROUTINE-EX.
044700     EXIT.
044800******************************************************************
044900************** END OF PROGRAM SOURCE -  TKBSLV01 ***************
045000******************************************************************
