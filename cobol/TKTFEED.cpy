000100*****************************************************************
000200* TKTFEED - RAW SUPPORT-TICKET FEED RECORD (INPUT TO TKBBRZ01)
000300*****************************************************************
000400* I-O FORMAT: TKTFEEDR  FROM FILE TKTFEED   OF LIBRARY SUPPLIB
000500*
000600* THIS IS THE NIGHTLY EXTRACT FROM THE SUPPORT-TICKET SYSTEM.
000700* A BLANK TICKET-ID MEANS THE SOURCE RECORD IS NOT TRUSTWORTHY
000800* AND IT IS DROPPED FURTHER DOWN THE LINE IN THE SILVER STEP.
000900*****************************************************************
001000* HISTORY OF MODIFICATION:
001100*****************************************************************
001200* TKB0002 - RKARNIK  - 14/03/1984 - INITIAL VERSION.              TKB0002 
001300*****************************************************************
001400 01  TKTFEED-RECORD.
001500     05  TKTFEED-TICKET-ID           PIC X(12).
001600*        UNIQUE TICKET IDENTIFIER. BLANK = INVALID.
001700     05  TKTFEED-AGENT-ID            PIC X(08).
001800*        HANDLING AGENT IDENTIFIER.
001900     05  TKTFEED-STATUS              PIC X(12).
002000*        TICKET STATUS TEXT (OPEN, RESOLVED, CLOSED, ...).
002100     05  TKTFEED-SENTIMENT-SCORE     PIC S9(1)V9(4)
002200                                     SIGN LEADING SEPARATE.
002300*        SENTIMENT IN -1.0000 TO +1.0000. BLANK = UNKNOWN.
002400     05  TKTFEED-FIRST-RESPONSE-AT   PIC X(19).
002500*        YYYY-MM-DD HH:MM:SS OR BLANK IF NO RESPONSE YET.
002600     05  TKTFEED-RESOLVED-AT         PIC X(19).
002700*        YYYY-MM-DD HH:MM:SS OR BLANK IF NOT RESOLVED.
002800     05  FILLER                      PIC X(04).

